000100******************************************************************
000200* ACT.TIP04                                                      *
000300* ACCOUNT-BALANCE-RECORD                                         *
000400* DATA-MART METADATA CATALOG - TRADING ACCOUNT INTERFACE FILE    *
000500* SINGLE ENTRY PER RUN - CASH BALANCE AND MARGIN RATE FOR THE    *
000600* ACCOUNT BEING PROCESSED.  CONSUMED BY THE EQUITY PASS.         *
000700******************************************************************
000800* CHANGE LOG                                                     *
000900*   DATE     BY   TICKET     DESCRIPTION                         *
001000*   -------- ---- ---------- ------------------------------      *
001100*   05/02/88 RTC  MD-0007    ORIGINAL CATALOG ENTRY               MD0007
001200*   06/04/91 LKW  MD-0036    ADDED AC-DETAIL-2 EDIT VIEW FOR     MD0036
001300*                            THE EQUITY REPORT ROUTINE           MD0036
001400*   03/19/94 LKW  MD-0059    ADDED AC-DETAIL-3 RATE-ONLY VIEW    MD0059
001500*                            FOR THE MARGIN CALCULATOR           MD0059
001600*   02/09/99 DMH  MD-0091    YEAR 2000 REVIEW - NO DATE FIELDS   MD0091
001700*                            ON THIS RECORD, NO CHANGE REQUIRED  MD0091
001800*   04/14/04 DMH  MD-0105    ADDED AC-DETAIL-4 WHOLE-RECORD      MD0105
001900*                            VIEW FOR THE SENTINEL-ROW TEST IN   MD0105
002000*                            THE BATCH DRIVER'S READ ROUTINE     MD0105
002100******************************************************************
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. ACCOUNT-BALANCE-RECORD.
002400       AUTHOR. DST. MODIFIED BY LKW.
002500       INSTALLATION. MARKET DATA SYSTEMS.
002600       DATE-WRITTEN. 05/02/88.
002700       DATE-COMPILED. 11/03/03.
002800       SECURITY. CATALOGUED - PRODUCTION RECORD LAYOUT.
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. USL-486.
003200 OBJECT-COMPUTER. USL-486.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700       SELECT ACCOUNT-BALANCE-RECORD ASSIGN TO ACCOUNT.
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  ACCOUNT-BALANCE-RECORD.
004100 01  ACCOUNT-BALANCE-RECORD.
004200*    PRIMARY VIEW - AS RECEIVED FROM THE ACCOUNTING SYSTEM
004300     05  AC-DETAIL-1.
004400         10  AC-ACCOUNT-ID              PIC X(10).
004500         10  AC-CASH-BAL                PIC 9(9)V9(2).
004600         10  AC-MARGIN-RATE             PIC V9(4).
004700         10  AC-FILLER                  PIC X(5).
004800*    EDIT VIEW - WHOLE/DECIMAL SPLIT FOR THE EQUITY REPORT
004900     05  AC-DETAIL-2 REDEFINES AC-DETAIL-1.
005000         10  AC-ACCOUNT-ID-ED           PIC X(10).
005100         10  AC-CASH-WHOLE-ED           PIC 9(9).
005200         10  AC-CASH-DEC-ED             PIC 9(2).
005300         10  AC-MARGIN-RATE-ED          PIC 9(4).
005400         10  AC-FILLER-ED               PIC X(5).
005500*    RATE-ONLY VIEW - USED BY THE MARGIN CALCULATOR WHEN THE
005600*    CASH BALANCE HAS ALREADY BEEN MOVED TO WORKING-STORAGE
005700     05  AC-DETAIL-3 REDEFINES AC-DETAIL-1.
005800         10  AC-ACCOUNT-KEY             PIC X(10).
005900         10  AC-RATE-CARRY-AREA         PIC X(15).
006000*    WHOLE-RECORD VIEW - USED TO TEST FOR AN ALL-SPACE OR ALL-NINE
006100*    SENTINEL ROW WITHOUT UNPACKING THE INDIVIDUAL FIELDS
006200     05  AC-DETAIL-4 REDEFINES AC-DETAIL-1
006300                                   PIC X(30).
006400 WORKING-STORAGE SECTION.
006500 01  WS-CATALOG-SWITCHES.
006600     05  WS-CATALOG-STATUS             PIC X(1)   VALUE "A".
006700         88  CATALOG-ACTIVE                       VALUE "A".
006800         88  CATALOG-RETIRED                       VALUE "R".
006900 PROCEDURE DIVISION.
007000 0000-CATALOG-ENTRY.
007100*    THIS ENTRY DOCUMENTS THE ACCOUNT INTERFACE RECORD ONLY.
007200*    IT CARRIES NO PROCESSING LOGIC - SEE MDP.B100 FOR THE
007300*    BATCH JOB THAT ACTUALLY READS THE ACCOUNT FILE.
007400     STOP RUN.
