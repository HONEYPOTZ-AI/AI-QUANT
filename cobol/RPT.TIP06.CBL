000100******************************************************************
000200* RPT.TIP06                                                      *
000300* MARKET-REPORT-RECORD                                           *
000400* DATA-MART METADATA CATALOG - MARKET DATA SUMMARY REPORT        *
000500* ONE 132-COLUMN PRINT LINE PER ENTRY.  THE REPORT CARRIES A     *
000600* TITLE/HEADING SECTION, A MARKET DETAIL SECTION WITH CONTROL    *
000700* TOTALS, A POSITIONS SECTION WITH CONTROL TOTALS, AND AN        *
000800* EQUITY SECTION - ALL REDEFINITIONS OF ONE 132-BYTE PRINT AREA, *
000900* IN THE SAME MANNER AS THE ACTIVITY REPORT CATALOG ENTRIES.     *
001000******************************************************************
001100* CHANGE LOG                                                     *
001200*   DATE     BY   TICKET     DESCRIPTION                         *
001300*   -------- ---- ---------- ------------------------------      *
001400*   06/04/91 LKW  MD-0038    ORIGINAL CATALOG ENTRY - HEADING    MD0038
001500*                            AND MARKET SECTION LINES ONLY       MD0038
001600*   03/19/94 LKW  MD-0062    ADDED POSITIONS SECTION DETAIL      MD0062
001700*                            AND TOTAL LINE REDEFINITIONS        MD0062
001800*   03/19/94 LKW  MD-0063    ADDED EQUITY SECTION LINE           MD0063
001900*                            REDEFINITION                        MD0063
002000*   02/09/99 DMH  MD-0091    YEAR 2000 REVIEW - NO DATE FIELDS   MD0091
002100*                            ON THIS RECORD, NO CHANGE REQUIRED  MD0091
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. MARKET-REPORT-RECORD.
002500       AUTHOR. DST. MODIFIED BY LKW.
002600       INSTALLATION. MARKET DATA SYSTEMS.
002700       DATE-WRITTEN. 06/04/91.
002800*    DATE-COMPILED IS RESET BY THE COMPILER ON EVERY BUILD
002900       DATE-COMPILED. 11/03/03.
003000       SECURITY. CATALOGUED - PRODUCTION RECORD LAYOUT.
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300*    SOURCE-COMPUTER/OBJECT-COMPUTER CARRY THE SHOP'S STANDARD
003400*    PRODUCTION HARDWARE ENTRY, UNCHANGED SINCE THIS ENTRY WAS
003500*    FIRST CATALOGUED
003600 SOURCE-COMPUTER. USL-486.
003700 OBJECT-COMPUTER. USL-486.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200*    ASSIGNED TO THE SAME LOGICAL NAME MDP.B100 SELECTS FOR ITS
004300*    OWN REPORT-FILE - THIS ENTRY DOCUMENTS THE SHAPE, NOT THE JOB
004400       SELECT MARKET-REPORT-RECORD ASSIGN TO REPORT.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  MARKET-REPORT-RECORD.
004800 01  MARKET-REPORT-RECORD.
004900*    PRIMARY VIEW - THE REPORT'S OWN TITLE LINE, WRITTEN ONCE AT
005000*    THE TOP OF EACH RUN.  PAGE NUMBER IS THE ONLY VARIABLE FIELD;
005100*    THE TITLE LITERAL ITSELF IS FIXED FOR THE LIFE OF THE PROGRAM
005200     05  RPT-HEADING-1.
005300         10  FILLER                     PIC X(1)   VALUE SPACE.
005400         10  RPT-H1-PAGE-LIT            PIC X(5)   VALUE "PAGE ".
005500         10  RPT-H1-PAGE-NO             PIC ZZ9.
005600         10  FILLER                     PIC X(30)  VALUE SPACE.
005700*    TITLE LITERAL IS NOT PARAMETERIZED BY RUN - THIS SHOP DOES NOT
005800*    VARY REPORT TITLES BY DATE OR ACCOUNT
005900         10  RPT-H1-TITLE               PIC X(30)
006000                 VALUE "MARKET DATA PROCESSING REPORT".
006100         10  FILLER                     PIC X(63)  VALUE SPACE.
006200*    HEADING VIEW - THE COLUMN-CAPTION LINE UNDER THE TITLE.
006300*    CAPTION WIDTHS MATCH THE EDITED DETAIL FIELD WIDTHS BELOW SO
006400*    THE COLUMNS LINE UP WHEN THE REPORT IS VIEWED IN A FIXED FONT
006500     05  RPT-HEADING-2 REDEFINES RPT-HEADING-1.
006600         10  RPT-H2-SYMBOL              PIC X(9)
006700                 VALUE "SYMBOL   ".
006800         10  RPT-H2-LAST                PIC X(11)
006900                 VALUE "LAST       ".
007000         10  RPT-H2-CHANGE              PIC X(11)
007100                 VALUE "CHANGE     ".
007200         10  RPT-H2-CHG-PCT             PIC X(9)
007300                 VALUE "CHG-PCT  ".
007400         10  RPT-H2-RSI                 PIC X(8)
007500                 VALUE "RSI     ".
007600         10  RPT-H2-MACD                PIC X(11)
007700                 VALUE "MACD       ".
007800         10  RPT-H2-SMA-20              PIC X(11)
007900                 VALUE "SMA-20     ".
008000         10  RPT-H2-SENTIMENT           PIC X(10)
008100                 VALUE "SENTIMENT ".
008200         10  RPT-H2-TREND               PIC X(10)
008300                 VALUE "TREND     ".
008400         10  RPT-H2-STRENGTH            PIC X(9)
008500                 VALUE "STRENGTH ".
008600         10  FILLER                     PIC X(33)  VALUE SPACE.
008700*    MARKET-DETAIL VIEW - ONE LINE PER SYMBOL, CARRYING THE QUOTE
008800*    AND INDICATOR RESULTS FROM MDP.B100'S 1200/1300 THRU 1450
008900*    PARAGRAPHS.  EDIT PICTURES BELOW (---,---,--9.9999 AND
009000*    SIMILAR) FLOAT A LEADING MINUS SIGN AND SUPPRESS LEADING
009100*    ZEROES FOR PRINT
009200     05  RPT-MARKET-DETAIL REDEFINES RPT-HEADING-1.
009300         10  RPT-MD-SYMBOL              PIC X(9).
009400         10  RPT-MD-LAST                PIC ---,---,--9.9999.
009500         10  FILLER                     PIC X(1)   VALUE SPACE.
009600*    CHANGE AND CHANGE-PERCENT PRINT SIDE BY SIDE SO THE OPERATOR
009700*    CAN EYEBALL BOTH THE DOLLAR AND PERCENT MOVE TOGETHER
009800         10  RPT-MD-CHANGE              PIC -(6)9.9999.
009900         10  RPT-MD-CHG-PCT             PIC -(3)9.99.
010000         10  FILLER                     PIC X(2)   VALUE SPACE.
010100         10  RPT-MD-RSI                 PIC ZZ9.99.
010200         10  FILLER                     PIC X(1)   VALUE SPACE.
010300         10  RPT-MD-MACD                PIC -(5)9.9999.
010400         10  FILLER                     PIC X(1)   VALUE SPACE.
010500         10  RPT-MD-SMA-20              PIC ---,---,--9.9999.
010600         10  FILLER                     PIC X(1)   VALUE SPACE.
010700*    SENTIMENT/TREND/STRENGTH ARE THE LAST THREE COLUMNS, IN THE
010800*    SAME ORDER AS THE COLUMN CAPTIONS ABOVE
010900         10  RPT-MD-SENTIMENT           PIC X(9).
011000         10  RPT-MD-TREND               PIC X(9).
011100         10  RPT-MD-STRENGTH            PIC ZZ9.9.
011200         10  FILLER                     PIC X(26)  VALUE SPACE.
011300*    MARKET-TOTALS VIEW - CLOSES OUT THE MARKET SECTION WITH THE
011400*    RUN'S SYMBOL COUNT AND THE BULLISH/BEARISH/NEUTRAL BREAKDOWN.
011500*    LITERAL WIDTHS ARE PADDED WITH DOTS SO EACH TOTAL LINE READS
011600*    CLEANLY WITHOUT RELYING ON THE PRINT SPOOL TO TRUNCATE SPACES
011700     05  RPT-MARKET-TOTALS REDEFINES RPT-HEADING-1.
011800         10  FILLER                     PIC X(1)   VALUE SPACE.
011900         10  RPT-MT-LIT-1               PIC X(20)
012000                 VALUE "SYMBOLS PROCESSED..".
012100         10  RPT-MT-SYMBOLS             PIC ZZ,ZZ9.
012200         10  FILLER                     PIC X(3)   VALUE SPACE.
012300         10  RPT-MT-LIT-2               PIC X(11)
012400                 VALUE "BULLISH....".
012500         10  RPT-MT-BULLISH             PIC ZZ,ZZ9.
012600         10  FILLER                     PIC X(3)   VALUE SPACE.
012700         10  RPT-MT-LIT-3               PIC X(11)
012800                 VALUE "BEARISH....".
012900         10  RPT-MT-BEARISH             PIC ZZ,ZZ9.
013000         10  FILLER                     PIC X(3)   VALUE SPACE.
013100         10  RPT-MT-LIT-4               PIC X(11)
013200                 VALUE "NEUTRAL....".
013300         10  RPT-MT-NEUTRAL             PIC ZZ,ZZ9.
013400         10  FILLER                     PIC X(45)  VALUE SPACE.
013500*    POSITION-DETAIL VIEW - ONE LINE PER VALID OPEN POSITION,
013600*    CARRYING THE UNREALIZED P&L FROM MDP.B100'S 2200-COMPUTE-PNL.
013700*    A POSITION ROW THAT FAILS THE PS-TYPE-VALID TEST ON THE
013800*    POSITIONS INTERFACE NEVER REACHES THIS VIEW - SEE PSN.TIP03
013900     05  RPT-POSITION-DETAIL REDEFINES RPT-HEADING-1.
014000         10  RPT-PD-POSN-ID             PIC X(11).
014100         10  RPT-PD-SYMBOL              PIC X(9).
014200         10  RPT-PD-TYPE                PIC X(6).
014300*    QUANTITY EDIT PICTURE ALLOWS TWO DECIMAL PLACES SINCE
014400*    FRACTIONAL SHARE POSITIONS ARE LEGAL ON THE POSITIONS INTERFACE
014500         10  RPT-PD-QUANTITY            PIC ---,---,--9.99.
014600         10  FILLER                     PIC X(1)   VALUE SPACE.
014700         10  RPT-PD-ENTRY               PIC ---,---,--9.9999.
014800         10  FILLER                     PIC X(1)   VALUE SPACE.
014900         10  RPT-PD-CURRENT             PIC ---,---,--9.9999.
015000         10  FILLER                     PIC X(1)   VALUE SPACE.
015100         10  RPT-PD-UPNL                PIC -(9)9.99.
015200         10  FILLER                     PIC X(44)  VALUE SPACE.
015300*    POSITION-TOTALS VIEW - VALID/SKIPPED COUNTS PLUS THE
015400*    COMMISSION AND UNREALIZED P&L RUN TOTALS ACCUMULATED ACROSS
015500*    THE WHOLE POSITIONS SECTION
015600     05  RPT-POSITION-TOTALS REDEFINES RPT-HEADING-1.
015700         10  FILLER                     PIC X(1)   VALUE SPACE.
015800         10  RPT-PT-LIT-1               PIC X(20)
015900                 VALUE "TOTAL POSITIONS.....".
016000         10  RPT-PT-POSITIONS           PIC ZZ,ZZ9.
016100         10  FILLER                     PIC X(3)   VALUE SPACE.
016200         10  RPT-PT-LIT-2               PIC X(20)
016300                 VALUE "SKIPPED/INVALID.....".
016400         10  RPT-PT-SKIPPED             PIC ZZ,ZZ9.
016500         10  FILLER                     PIC X(3)   VALUE SPACE.
016600         10  RPT-PT-LIT-3               PIC X(20)
016700                 VALUE "TOTAL COMMISSION....".
016800*    COMMISSION AND UNREALIZED P&L TOTALS FOLLOW THE SAME DOTTED-
016900*    LITERAL CONVENTION AS THE MARKET TOTALS LINE ABOVE
017000         10  RPT-PT-COMMISSION          PIC -(6)9.99.
017100         10  FILLER                     PIC X(3)   VALUE SPACE.
017200         10  RPT-PT-LIT-4               PIC X(20)
017300                 VALUE "TOTAL UNREALIZD PNL.".
017400         10  RPT-PT-UPNL                PIC -(9)9.99.
017500         10  FILLER                     PIC X(7)   VALUE SPACE.
017600*    EQUITY-LINE VIEW - ACCOUNT ID, CASH, EQUITY, AND MARGIN USED,
017700*    FROM THE SINGLE-ACCOUNT EQUITY PASS IN MDP.B100.  ACCOUNT ID
017800*    CARRIES FORWARD FROM THE ACCOUNT INTERFACE RECORD UNCHANGED;
017900*    THE THREE DOLLAR FIELDS ARE ALL COMPUTED
018000     05  RPT-EQUITY-LINE REDEFINES RPT-HEADING-1.
018100         10  FILLER                     PIC X(1)   VALUE SPACE.
018200         10  RPT-EL-LIT-1               PIC X(15)
018300                 VALUE "ACCOUNT ID.....".
018400         10  RPT-EL-ACCOUNT-ID          PIC X(10).
018500         10  FILLER                     PIC X(2)   VALUE SPACE.
018600         10  RPT-EL-LIT-2               PIC X(15)
018700                 VALUE "CASH BALANCE...".
018800*    CASH BALANCE PRINTS SIGNED EVEN THOUGH THE ACCOUNT INTERFACE
018900*    FIELD ITSELF (AC-CASH-BAL) IS UNSIGNED - A NEGATIVE EQUITY OR
019000*    MARGIN FIGURE COMPUTED DOWNSTREAM STILL NEEDS A SIGN POSITION
019100         10  RPT-EL-CASH-BAL            PIC -(9)9.99.
019200         10  FILLER                     PIC X(2)   VALUE SPACE.
019300         10  RPT-EL-LIT-3               PIC X(15)
019400                 VALUE "EQUITY BALANCE.".
019500         10  RPT-EL-EQUITY-BAL          PIC -(9)9.99.
019600         10  FILLER                     PIC X(2)   VALUE SPACE.
019700         10  RPT-EL-LIT-4               PIC X(15)
019800                 VALUE "MARGIN USED....".
019900         10  RPT-EL-MARGIN-USED         PIC -(9)9.99.
020000         10  FILLER                     PIC X(16)  VALUE SPACE.
020100*    EQUITY SECTION - CONTINUATION LINE (SAME REDEFINITION,
020200*    WRITTEN A SECOND TIME WITH THE REMAINING FIELDS)
020300     05  RPT-EQUITY-LINE-2 REDEFINES RPT-HEADING-1.
020400         10  FILLER                     PIC X(1)   VALUE SPACE.
020500         10  RPT-EL2-LIT-1              PIC X(18)
020600                 VALUE "AVAILABLE MARGIN..".
020700         10  RPT-EL2-AVAIL-MARGIN       PIC -(9)9.99.
020800         10  FILLER                     PIC X(2)   VALUE SPACE.
020900         10  RPT-EL2-LIT-2              PIC X(18)
021000*    "P AND L" SPELLS OUT THE AMPERSAND - THIS SHOP'S PRINT
021100*    LITERALS AVOID THE & CHARACTER SINCE OLDER SPOOL SOFTWARE
021200*    MISHANDLED IT
021300                 VALUE "UNREALIZED P AND L".
021400         10  RPT-EL2-UPNL               PIC -(9)9.99.
021500         10  FILLER                     PIC X(2)   VALUE SPACE.
021600         10  RPT-EL2-LIT-3              PIC X(15)
021700                 VALUE "MARGIN LEVEL %.".
021800*    MARGIN LEVEL PERCENT IS ZERO, NOT BLANK, WHEN MARGIN USED IS
021900*    ZERO - SEE THE GUARD IN MDP.B100'S 3000-EQUITY-PASS
022000         10  RPT-EL2-MARGIN-LEVEL       PIC -(3)9.99.
022100         10  FILLER                     PIC X(43)  VALUE SPACE.
022200 WORKING-STORAGE SECTION.
022300 01  WS-CATALOG-SWITCHES.
022400*    CATALOG-ACTIVE/RETIRED FOLLOW THE SAME TWO-VALUE SWITCH USED
022500*    ON EVERY OTHER RECORD CATALOG ENTRY IN THIS SET
022600     05  WS-CATALOG-STATUS             PIC X(1)   VALUE "A".
022700         88  CATALOG-ACTIVE                       VALUE "A".
022800         88  CATALOG-RETIRED                       VALUE "R".
022900 PROCEDURE DIVISION.
023000 0000-CATALOG-ENTRY.
023100*    THIS ENTRY DOCUMENTS THE REPORT PRINT-LINE RECORD ONLY.
023200*    IT CARRIES NO PROCESSING LOGIC - SEE MDP.B100 FOR THE
023300*    BATCH JOB THAT ACTUALLY WRITES THE REPORT FILE.
023400     STOP RUN.
