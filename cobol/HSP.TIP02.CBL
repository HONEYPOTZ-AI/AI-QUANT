000100******************************************************************
000200* HSP.TIP02                                                      *
000300* PRICE-HISTORY-RECORD                                           *
000400* DATA-MART METADATA CATALOG - PRICE HISTORY INTERFACE FILE      *
000500* ROWS APPEAR GROUPED BY HS-SYMBOL IN THE SAME SYMBOL SEQUENCE   *
000600* AS THE QUOTES FILE (QOT.TIP01), OLDEST PRICE FIRST, AT MOST    *
000700* 100 ROWS PER SYMBOL.                                           *
000800******************************************************************
000900* CHANGE LOG                                                     *
001000*   DATE     BY   TICKET     DESCRIPTION                         *
001100*   -------- ---- ---------- ------------------------------      *
001200*   03/11/87 RTC  MD-0002    ORIGINAL CATALOG ENTRY               MD0002
001300*   09/22/89 RTC  MD-0014    PAIRED WITH QT-HIST-CNT ON THE      MD0014
001400*                            QUOTES INTERFACE                    MD0014
001500*   06/04/91 LKW  MD-0034    ADDED HS-DETAIL-2/3 ALTERNATE       MD0034
001600*                            VIEWS FOR THE INDICATOR ENGINE      MD0034
001700*   02/09/99 DMH  MD-0091    YEAR 2000 REVIEW - NO DATE FIELDS   MD0091
001800*                            ON THIS RECORD, NO CHANGE REQUIRED  MD0091
001900*   04/14/04 DMH  MD-0035    ADDED HS-DETAIL-4 WHOLE-RECORD      MD0035
002000*                            VIEW FOR THE SENTINEL-ROW TEST IN   MD0035
002100*                            THE BATCH DRIVER'S READ ROUTINE     MD0035
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. PRICE-HISTORY-RECORD.
002500       AUTHOR. DST. MODIFIED BY LKW.
002600       INSTALLATION. MARKET DATA SYSTEMS.
002700       DATE-WRITTEN. 03/11/87.
002800       DATE-COMPILED. 11/03/03.
002900       SECURITY. CATALOGUED - PRODUCTION RECORD LAYOUT.
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. USL-486.
003300 OBJECT-COMPUTER. USL-486.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800       SELECT PRICE-HISTORY-RECORD ASSIGN TO HISTORY.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  PRICE-HISTORY-RECORD.
004200 01  PRICE-HISTORY-RECORD.
004300*    PRIMARY VIEW - AS RECEIVED FROM THE PRICING FEED
004400     05  HS-DETAIL-1.
004500         10  HS-SYMBOL                 PIC X(8).
004600         10  HS-PRICE                  PIC 9(7)V9(4).
004700*    EDIT VIEW - WHOLE/DECIMAL SPLIT FOR THE INDICATOR ENGINE
004800     05  HS-DETAIL-2 REDEFINES HS-DETAIL-1.
004900         10  HS-SYMBOL-ED              PIC X(8).
005000         10  HS-PRICE-WHOLE-ED         PIC 9(7).
005100         10  HS-PRICE-DEC-ED           PIC 9(4).
005200*    TABLE-BUILD VIEW - USED WHEN CHAINING ROWS INTO THE
005300*    IN-MEMORY HISTORY TABLE (SEE MDP.B100, WS-HIST-TABLE)
005400     05  HS-DETAIL-3 REDEFINES HS-DETAIL-1.
005500         10  HS-SYMBOL-KEY             PIC X(8).
005600         10  HS-PRICE-RAW              PIC 9(11).
005700*    WHOLE-RECORD VIEW - USED TO TEST FOR AN ALL-SPACE OR ALL-NINE
005800*    SENTINEL ROW WITHOUT UNPACKING THE INDIVIDUAL FIELDS
005900     05  HS-DETAIL-4 REDEFINES HS-DETAIL-1
006000                                   PIC X(19).
006100 WORKING-STORAGE SECTION.
006200 01  WS-CATALOG-SWITCHES.
006300     05  WS-CATALOG-STATUS             PIC X(1)   VALUE "A".
006400         88  CATALOG-ACTIVE                       VALUE "A".
006500         88  CATALOG-RETIRED                       VALUE "R".
006600 PROCEDURE DIVISION.
006700 0000-CATALOG-ENTRY.
006800*    THIS ENTRY DOCUMENTS THE HISTORY INTERFACE RECORD ONLY.
006900*    IT CARRIES NO PROCESSING LOGIC - SEE MDP.B100 FOR THE
007000*    BATCH JOB THAT ACTUALLY READS THE HISTORY FILE.
007100     STOP RUN.
