000100******************************************************************
000200* QOT.TIP01                                                      *
000300* QUOTE-INPUT-RECORD                                             *
000400* DATA-MART METADATA CATALOG - QUOTES INTERFACE FILE             *
000500* ONE ENTRY PER INSTRUMENT SYMBOL, FOLLOWED ON THE HISTORY        *
000600* INTERFACE BY QT-HIST-CNT CHRONOLOGICAL PRICE ROWS (SEE         *
000700* HSP.TIP02).  CATALOGUED FOR THE MARKET DATA PROCESSING RUN.    *
000800******************************************************************
000900* CHANGE LOG                                                     *
001000*   DATE     BY   TICKET     DESCRIPTION                         *
001100*   -------- ---- ---------- ------------------------------      *
001200*   03/11/87 RTC  MD-0001    ORIGINAL CATALOG ENTRY               MD0001
001300*   09/22/89 RTC  MD-0014    ADDED QT-HIST-CNT FOR VARIABLE       MD0014
001400*                            LENGTH HISTORY CHAIN                 MD0014
001500*   06/04/91 LKW  MD-0033    WIDENED QT-CHANGE TO SIGNED         MD0033
001600*                            LEADING SEPARATE FOR REPORT EDIT     MD0033
001700*   01/15/93 LKW  MD-0047    ADDED QT-DETAIL-2/3 ALTERNATE       MD0047
001800*                            VIEWS FOR EDIT AND XREF ROUTINES    MD0047
001900*   02/09/99 DMH  MD-0091    YEAR 2000 REVIEW - NO DATE FIELDS   MD0091
002000*                            ON THIS RECORD, NO CHANGE REQUIRED  MD0091
002100*   11/03/03 DMH  MD-0118    CATALOG CLEAN-UP, NO FIELD CHANGE   MD0118
002200*   04/14/04 DMH  MD-0119    ADDED QT-DETAIL-4 WHOLE-RECORD      MD0119
002300*                            VIEW FOR THE SENTINEL-ROW TEST IN   MD0119
002400*                            THE BATCH DRIVER'S READ ROUTINE     MD0119
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID. QUOTE-INPUT-RECORD.
002800       AUTHOR. DST. MODIFIED BY LKW.
002900       INSTALLATION. MARKET DATA SYSTEMS.
003000       DATE-WRITTEN. 03/11/87.
003100       DATE-COMPILED. 11/03/03.
003200       SECURITY. CATALOGUED - PRODUCTION RECORD LAYOUT.
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. USL-486.
003600 OBJECT-COMPUTER. USL-486.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100       SELECT QUOTE-INPUT-RECORD ASSIGN TO QUOTES.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  QUOTE-INPUT-RECORD.
004500 01  QUOTE-INPUT-RECORD.
004600*    PRIMARY VIEW - AS RECEIVED FROM THE PRICING FEED
004700     05  QT-DETAIL-1.
004800         10  QT-SYMBOL                 PIC X(8).
004900         10  QT-BASE-PRICE             PIC 9(7)V9(4).
005000         10  QT-CHANGE                 PIC S9(6)V9(4)
005100                                        SIGN IS LEADING SEPARATE.
005200         10  QT-HIST-CNT               PIC 9(3).
005300         10  QT-FILLER                 PIC X(11).
005400*    EDIT VIEW - WHOLE/DECIMAL SPLIT FOR THE REPORT EDIT ROUTINE
005500     05  QT-DETAIL-2 REDEFINES QT-DETAIL-1.
005600         10  QT-SYMBOL-ED              PIC X(8).
005700         10  QT-BASE-WHOLE-ED          PIC 9(7).
005800         10  QT-BASE-DEC-ED            PIC 9(4).
005900         10  QT-CHANGE-SIGN-ED         PIC X(1).
006000         10  QT-CHANGE-WHOLE-ED        PIC 9(6).
006100         10  QT-CHANGE-DEC-ED          PIC 9(4).
006200         10  QT-HIST-CNT-ED            PIC 9(3).
006300         10  QT-FILLER-ED              PIC X(11).
006400*    XREF VIEW - RESERVED CARRY AREA FOR THE HISTORY MATCH ROUTINE
006500     05  QT-DETAIL-3 REDEFINES QT-DETAIL-1.
006600         10  QT-SYMBOL-KEY             PIC X(8).
006700         10  QT-XREF-CARRY-AREA        PIC X(25).
006800         10  QT-XREF-HIST-CNT          PIC 9(3).
006900         10  QT-XREF-RESERVED          PIC X(11).
007000*    WHOLE-RECORD VIEW - USED TO TEST FOR AN ALL-SPACE OR ALL-NINE
007100*    SENTINEL ROW WITHOUT UNPACKING THE INDIVIDUAL FIELDS
007200     05  QT-DETAIL-4 REDEFINES QT-DETAIL-1
007300                                   PIC X(44).
007400 WORKING-STORAGE SECTION.
007500 01  WS-CATALOG-SWITCHES.
007600     05  WS-CATALOG-STATUS             PIC X(1)   VALUE "A".
007700         88  CATALOG-ACTIVE                       VALUE "A".
007800         88  CATALOG-RETIRED                       VALUE "R".
007900 PROCEDURE DIVISION.
008000 0000-CATALOG-ENTRY.
008100*    THIS ENTRY DOCUMENTS THE QUOTES INTERFACE RECORD ONLY.
008200*    IT CARRIES NO PROCESSING LOGIC - SEE MDP.B100 FOR THE
008300*    BATCH JOB THAT ACTUALLY READS THE QUOTES FILE.
008400     STOP RUN.
