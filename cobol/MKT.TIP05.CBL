000100******************************************************************
000200* MKT.TIP05                                                      *
000300* MARKET-OUTPUT-RECORD                                           *
000400* DATA-MART METADATA CATALOG - MARKET DATA OUTPUT INTERFACE      *
000500* ONE ENTRY PER INSTRUMENT SYMBOL, WRITTEN BY THE MARKET DATA    *
000600* PROCESSING RUN AFTER QUOTE DERIVATION, INDICATOR AND           *
000700* SENTIMENT SCORING.                                             *
000800*                                                                 *
000900* NOTE - THE INTERFACE SPECIFICATION CARRIES THIS RECORD UNDER   *
001000* THE SHOP'S STANDARD "132-COLUMN" OUTPUT DESCRIPTOR, BUT THE    *
001100* FULL FIELD SET BELOW OCCUPIES 173 BYTES; NO FIELD IS           *
001200* TRUNCATED TO FIT THE NOMINAL WIDTH - SEE MD-0102 BELOW.        *
001300******************************************************************
001400* CHANGE LOG                                                     *
001500*   DATE     BY   TICKET     DESCRIPTION                         *
001600*   -------- ---- ---------- ------------------------------      *
001700*   06/04/91 LKW  MD-0037    ORIGINAL CATALOG ENTRY               MD0037
001800*   03/19/94 LKW  MD-0060    ADDED MO-DETAIL-2 EDIT VIEW FOR     MD0060
001900*                            THE MARKET SECTION REPORT ROUTINE   MD0060
002000*   03/19/94 LKW  MD-0061    ADDED MO-DETAIL-3 INDICATOR-ONLY    MD0061
002100*                            VIEW FOR THE TREND ANALYZER         MD0061
002200*   02/09/99 DMH  MD-0091    YEAR 2000 REVIEW - NO DATE FIELDS   MD0091
002300*                            ON THIS RECORD, NO CHANGE REQUIRED  MD0091
002400*   04/14/04 DMH  MD-0102    CONFIRMED ACTUAL RECORD LENGTH IS   MD0102
002500*                            173, NOT THE NOMINAL 132 DESCRIPTOR MD0102
002600*   04/14/04 DMH  MD-0106    ADDED MO-DETAIL-4 WHOLE-RECORD      MD0106
002700*                            VIEW FOR THE SENTINEL-ROW TEST IN   MD0106
002800*                            THE BATCH DRIVER'S READ ROUTINE     MD0106
002900******************************************************************
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID. MARKET-OUTPUT-RECORD.
003200       AUTHOR. DST. MODIFIED BY LKW.
003300       INSTALLATION. MARKET DATA SYSTEMS.
003400       DATE-WRITTEN. 06/04/91.
003500       DATE-COMPILED. 04/14/04.
003600       SECURITY. CATALOGUED - PRODUCTION RECORD LAYOUT.
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. USL-486.
004000 OBJECT-COMPUTER. USL-486.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500       SELECT MARKET-OUTPUT-RECORD ASSIGN TO MKTOUT.
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  MARKET-OUTPUT-RECORD.
004900 01  MARKET-OUTPUT-RECORD.
005000*    PRIMARY VIEW - AS WRITTEN BY THE MARKET DATA PROCESSING RUN
005100     05  MO-DETAIL-1.
005200         10  MO-SYMBOL                  PIC X(8).
005300         10  MO-LAST                    PIC 9(7)V9(4).
005400         10  MO-BID                     PIC 9(7)V9(4).
005500         10  MO-ASK                     PIC 9(7)V9(4).
005600         10  MO-HIGH                    PIC 9(7)V9(4).
005700         10  MO-LOW                     PIC 9(7)V9(4).
005800         10  MO-OPEN                    PIC 9(7)V9(4).
005900         10  MO-CHANGE                  PIC S9(6)V9(4)
006000                                         SIGN IS LEADING SEPARATE.
006100         10  MO-CHG-PCT                 PIC S9(3)V9(2)
006200                                         SIGN IS LEADING SEPARATE.
006300         10  MO-RSI                     PIC 9(3)V9(2).
006400         10  MO-MACD                    PIC S9(5)V9(4)
006500                                         SIGN IS LEADING SEPARATE.
006600         10  MO-MACD-SIG                PIC S9(5)V9(4)
006700                                         SIGN IS LEADING SEPARATE.
006800         10  MO-SMA-20                  PIC 9(7)V9(4).
006900         10  MO-SMA-50                  PIC 9(7)V9(4).
007000         10  MO-EMA-12                  PIC 9(7)V9(4).
007100         10  MO-EMA-26                  PIC 9(7)V9(4).
007200         10  MO-SENT-SCORE              PIC S9(3)V9(1)
007300                                         SIGN IS LEADING SEPARATE.
007400         10  MO-SENT-SIGNAL             PIC X(8).
007500*    EDIT VIEW - PRICE FIELDS AS WHOLE/DECIMAL PAIRS FOR THE
007600*    MARKET SECTION REPORT ROUTINE
007700     05  MO-DETAIL-2 REDEFINES MO-DETAIL-1.
007800         10  MO-SYMBOL-ED               PIC X(8).
007900         10  MO-LAST-WHOLE-ED           PIC 9(7).
008000         10  MO-LAST-DEC-ED             PIC 9(4).
008100         10  MO-BID-WHOLE-ED            PIC 9(7).
008200         10  MO-BID-DEC-ED              PIC 9(4).
008300         10  MO-ASK-WHOLE-ED            PIC 9(7).
008400         10  MO-ASK-DEC-ED              PIC 9(4).
008500         10  MO-HIGH-WHOLE-ED           PIC 9(7).
008600         10  MO-HIGH-DEC-ED             PIC 9(4).
008700         10  MO-LOW-WHOLE-ED            PIC 9(7).
008800         10  MO-LOW-DEC-ED              PIC 9(4).
008900         10  MO-OPEN-WHOLE-ED           PIC 9(7).
009000         10  MO-OPEN-DEC-ED             PIC 9(4).
009100         10  MO-CHG-EDIT-AREA           PIC X(11).
009200         10  MO-CHG-PCT-EDIT-AREA       PIC X(6).
009300         10  MO-RSI-ED                  PIC 9(3)V9(2).
009400         10  MO-MACD-EDIT-AREA          PIC X(10).
009500         10  MO-MACD-SIG-EDIT-AREA      PIC X(10).
009600         10  MO-SMA-20-ED               PIC 9(7)V9(4).
009700         10  MO-SMA-50-ED               PIC 9(7)V9(4).
009800         10  MO-EMA-12-ED               PIC 9(7)V9(4).
009900         10  MO-EMA-26-ED               PIC 9(7)V9(4).
010000         10  MO-SENT-SCORE-EDIT-AREA    PIC X(5).
010100         10  MO-SENT-SIGNAL-ED          PIC X(8).
010200*    INDICATOR-ONLY VIEW - USED BY THE TREND ANALYZER, WHICH
010300*    NEEDS ONLY THE SYMBOL AND THE CHANGE PERCENT
010400     05  MO-DETAIL-3 REDEFINES MO-DETAIL-1.
010500         10  MO-SYMBOL-KEY              PIC X(8).
010600         10  MO-TREND-CARRY-AREA        PIC X(74).
010700         10  MO-TREND-CHG-PCT           PIC X(6).
010800         10  MO-TREND-RESERVED          PIC X(85).
010900*    WHOLE-RECORD VIEW - USED TO TEST FOR AN ALL-SPACE OR ALL-NINE
011000*    SENTINEL ROW WITHOUT UNPACKING THE INDIVIDUAL FIELDS
011100     05  MO-DETAIL-4 REDEFINES MO-DETAIL-1
011200                                   PIC X(173).
011300 WORKING-STORAGE SECTION.
011400 01  WS-CATALOG-SWITCHES.
011500     05  WS-CATALOG-STATUS             PIC X(1)   VALUE "A".
011600         88  CATALOG-ACTIVE                       VALUE "A".
011700         88  CATALOG-RETIRED                       VALUE "R".
011800 PROCEDURE DIVISION.
011900 0000-CATALOG-ENTRY.
012000*    THIS ENTRY DOCUMENTS THE MARKET OUTPUT INTERFACE RECORD.
012100*    IT CARRIES NO PROCESSING LOGIC - SEE MDP.B100 FOR THE
012200*    BATCH JOB THAT ACTUALLY WRITES THE MKTOUT FILE.
012300     STOP RUN.
