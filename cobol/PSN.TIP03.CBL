000100******************************************************************
000200* PSN.TIP03                                                      *
000300* OPEN-POSITION-RECORD                                           *
000400* DATA-MART METADATA CATALOG - OPEN POSITIONS INTERFACE FILE     *
000500* ONE ENTRY PER OPEN TRADING POSITION, KEYED TO AN ACCOUNT AND   *
000600* AN INSTRUMENT SYMBOL. CONSUMED BY THE POSITION P&L PASS OF     *
000700* THE MARKET DATA PROCESSING RUN.                                *
000800******************************************************************
000900* CHANGE LOG                                                     *
001000*   DATE     BY   TICKET     DESCRIPTION                         *
001100*   -------- ---- ---------- ------------------------------      *
001200*   05/02/88 RTC  MD-0006    ORIGINAL CATALOG ENTRY               MD0006
001300*   06/04/91 LKW  MD-0035    ADDED PS-DETAIL-2/3 ALTERNATE       MD0035
001400*                            VIEWS FOR THE PNL EDIT ROUTINE      MD0035
001500*   03/19/94 LKW  MD-0058    WIDENED PS-TYPE VALIDATION 88S      MD0058
001600*                            TO REJECT MIXED-CASE FEED ROWS      MD0058
001700*   02/09/99 DMH  MD-0091    YEAR 2000 REVIEW - NO DATE FIELDS   MD0091
001800*                            ON THIS RECORD, NO CHANGE REQUIRED  MD0091
001900*   04/14/04 DMH  MD-0104    ADDED PS-DETAIL-4 WHOLE-RECORD      MD0104
002000*                            VIEW FOR THE SENTINEL-ROW TEST IN   MD0104
002100*                            THE BATCH DRIVER'S READ ROUTINE     MD0104
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. OPEN-POSITION-RECORD.
002500       AUTHOR. DST. MODIFIED BY LKW.
002600       INSTALLATION. MARKET DATA SYSTEMS.
002700       DATE-WRITTEN. 05/02/88.
002800       DATE-COMPILED. 11/03/03.
002900       SECURITY. CATALOGUED - PRODUCTION RECORD LAYOUT.
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. USL-486.
003300 OBJECT-COMPUTER. USL-486.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800       SELECT OPEN-POSITION-RECORD ASSIGN TO POSITIONS.
003900 DATA DIVISION.
004000 FILE SECTION.
004100 FD  OPEN-POSITION-RECORD.
004200 01  OPEN-POSITION-RECORD.
004300*    PRIMARY VIEW - AS RECEIVED FROM THE POSITION KEEPING SYSTEM
004400     05  PS-DETAIL-1.
004500         10  PS-POSN-ID                PIC X(10).
004600         10  PS-ACCOUNT-ID              PIC X(10).
004700         10  PS-SYMBOL                  PIC X(8).
004800         10  PS-TYPE                    PIC X(5).
004900             88  PS-TYPE-LONG                   VALUE "LONG ".
005000             88  PS-TYPE-SHORT                  VALUE "SHORT".
005100             88  PS-TYPE-VALID                  VALUE "LONG ",
005200                                                  "SHORT".
005300         10  PS-QUANTITY                PIC 9(9)V9(2).
005400         10  PS-ENTRY-PRC               PIC 9(7)V9(4).
005500         10  PS-CURR-PRC                PIC 9(7)V9(4).
005600         10  PS-COMMISSION              PIC 9(5)V9(2).
005700         10  PS-FILLER                  PIC X(7).
005800*    EDIT VIEW - WHOLE/DECIMAL SPLIT FOR THE PNL EDIT ROUTINE
005900     05  PS-DETAIL-2 REDEFINES PS-DETAIL-1.
006000         10  PS-POSN-ID-ED              PIC X(10).
006100         10  PS-ACCOUNT-ID-ED           PIC X(10).
006200         10  PS-SYMBOL-ED               PIC X(8).
006300         10  PS-TYPE-ED                 PIC X(5).
006400         10  PS-QTY-WHOLE-ED            PIC 9(9).
006500         10  PS-QTY-DEC-ED              PIC 9(2).
006600         10  PS-ENTRY-WHOLE-ED          PIC 9(7).
006700         10  PS-ENTRY-DEC-ED            PIC 9(4).
006800         10  PS-CURR-WHOLE-ED           PIC 9(7).
006900         10  PS-CURR-DEC-ED             PIC 9(4).
007000         10  PS-COMM-WHOLE-ED           PIC 9(5).
007100         10  PS-COMM-DEC-ED             PIC 9(2).
007200         10  PS-FILLER-ED               PIC X(7).
007300*    KEY VIEW - ACCOUNT/SYMBOL CROSS REFERENCE FOR THE
007400*    PER-ACCOUNT ACCUMULATOR IN MDP.B100
007500     05  PS-DETAIL-3 REDEFINES PS-DETAIL-1.
007600         10  PS-POSN-KEY                PIC X(10).
007700         10  PS-ACCOUNT-KEY             PIC X(10).
007800         10  PS-SYMBOL-KEY              PIC X(8).
007900         10  PS-XREF-CARRY-AREA         PIC X(37).
008000*    WHOLE-RECORD VIEW - USED TO TEST FOR AN ALL-SPACE OR ALL-NINE
008100*    SENTINEL ROW WITHOUT UNPACKING THE INDIVIDUAL FIELDS
008200     05  PS-DETAIL-4 REDEFINES PS-DETAIL-1
008300                                   PIC X(80).
008400 WORKING-STORAGE SECTION.
008500 01  WS-CATALOG-SWITCHES.
008600     05  WS-CATALOG-STATUS             PIC X(1)   VALUE "A".
008700         88  CATALOG-ACTIVE                       VALUE "A".
008800         88  CATALOG-RETIRED                       VALUE "R".
008900 PROCEDURE DIVISION.
009000 0000-CATALOG-ENTRY.
009100*    THIS ENTRY DOCUMENTS THE POSITIONS INTERFACE RECORD ONLY.
009200*    IT CARRIES NO PROCESSING LOGIC - SEE MDP.B100 FOR THE
009300*    BATCH JOB THAT ACTUALLY READS THE POSITIONS FILE.
009400     STOP RUN.
