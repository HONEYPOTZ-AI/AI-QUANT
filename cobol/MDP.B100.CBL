000100******************************************************************
000200* MDP.B100                                                       *
000300* MARKET-DATA-PROCESSING                                         *
000400* MARKET DATA SYSTEMS - NIGHTLY MARKET DATA PROCESSING RUN       *
000500* READS THE QUOTES/HISTORY/POSITIONS/ACCOUNT INTERFACE FILES     *
000600* DESCRIBED BY THE QOT/HSP/PSN/ACT RECORD CATALOG ENTRIES,       *
000700* DERIVES QUOTE FIELDS AND TECHNICAL INDICATORS PER SYMBOL,      *
000800* SCORES SENTIMENT AND TREND, WRITES THE MKTOUT INTERFACE FILE   *
000900* (MKT.TIP05), VALUES OPEN POSITIONS, AND ROLLS THE RESULT UP    *
001000* INTO ACCOUNT EQUITY AND MARGIN FIGURES.  ALL THREE PASSES      *
001100* SHARE ONE OPEN REPORT FILE (RPT.TIP06 PRINT-LINE FAMILY).      *
001200******************************************************************
001300* CHANGE LOG                                                     *
001400*   DATE     BY   TICKET     DESCRIPTION                         *
001500*   -------- ---- ---------- ------------------------------      *
001600*   03/02/92 LKW  MD-0040    ORIGINAL BATCH DRIVER - QUOTES AND  MD0040
001700*                            HISTORY PASS ONLY, MARKET SECTION   MD0040
001800*                            OF THE REPORT ONLY                  MD0040
001900*   01/15/93 LKW  MD-0048    RESTATED QUOTE EDIT FIELDS TO       MD0048
002000*                            MATCH THE QT-DETAIL-2 ADDITION ON   MD0048
002100*                            THE QUOTES INTERFACE                MD0048
002200*   03/19/94 LKW  MD-0056    FIXED 1320-COMPUTE-SMA SO SMA-50    MD0056
002300*                            STAYS AT ZERO (NOT SMA-20) WHEN     MD0056
002400*                            FEWER THAN 20 HISTORY ROWS EXIST    MD0056
002500*   03/19/94 LKW  MD-0064    ADDED POSITION P&L PASS AND THE     MD0064
002600*                            POSITIONS SECTION OF THE REPORT     MD0064
002700*   03/19/94 LKW  MD-0065    ADDED EQUITY PASS AND EQUITY        MD0065
002800*                            SECTION, FOLLOWING THE ACCOUNT-     MD0065
002900*                            BALANCE-RECORD ADDITION TO THE      MD0065
003000*                            ACCOUNT INTERFACE                   MD0065
003100*   02/09/99 DMH  MD-0091    YEAR 2000 REVIEW - NO DATE FIELDS   MD0091
003200*                            PROCESSED BY THIS PROGRAM, NO       MD0091
003300*                            CHANGE REQUIRED                     MD0091
003400*   04/14/04 DMH  MD-0103    RESIZED MO-DETAIL-1 OUTPUT AREA TO  MD0103
003500*                            THE ACTUAL 173-BYTE RECORD LENGTH   MD0103
003600*                            PER MD-0102 ON THE MKTOUT CATALOG   MD0103
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. MARKET-DATA-PROCESSING.
004000       AUTHOR. DST. MODIFIED BY DMH.
004100       INSTALLATION. MARKET DATA SYSTEMS.
004200       DATE-WRITTEN. 03/02/92.
004300*    DATE-COMPILED IS RESET BY THE COMPILER ON EVERY BUILD - THE
004400*    VALUE SHOWN HERE IS FROM THE LAST TIME THIS SOURCE WAS BUILT
004500       DATE-COMPILED. 04/14/04.
004600*    SECURITY LEGEND FOLLOWS THE SAME WORDING THIS SHOP USES ON
004700*    ITS CATALOGUED RECORD LAYOUTS, ADAPTED FOR A BATCH PROGRAM
004800       SECURITY. CATALOGUED - PRODUCTION BATCH PROGRAM.
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100*    SOURCE-COMPUTER/OBJECT-COMPUTER CARRY THE SHOP'S STANDARD
005200*    PRODUCTION HARDWARE ENTRY, UNCHANGED SINCE THE PROGRAM WAS
005300*    FIRST CATALOGUED - NOT A COMPILE-TIME SWITCH OF ANY KIND
005400 SOURCE-COMPUTER. USL-486.
005500 OBJECT-COMPUTER. USL-486.
005600*    C01 IS THE SHOP'S STANDARD CHANNEL-1 (TOP-OF-FORM) CARRIAGE
005700*    CONTROL FOR THE PRINT SPOOL
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200*    ALL SIX SELECTS ARE LINE SEQUENTIAL, MATCHING THE HOUSE
006300*    STANDARD FOR INTERFACE FILES BETWEEN THIS SHOP'S BATCH JOBS
006400       SELECT QUOTE-FILE ASSIGN TO QUOTES
006500           ORGANIZATION IS LINE SEQUENTIAL
006600           FILE STATUS IS WS-QUOTE-STATUS.
006700       SELECT HISTORY-FILE ASSIGN TO HISTORY
006800           ORGANIZATION IS LINE SEQUENTIAL
006900           FILE STATUS IS WS-HISTORY-STATUS.
007000       SELECT POSITION-FILE ASSIGN TO POSITIONS
007100           ORGANIZATION IS LINE SEQUENTIAL
007200           FILE STATUS IS WS-POSITION-STATUS.
007300       SELECT ACCOUNT-FILE ASSIGN TO ACCOUNT
007400           ORGANIZATION IS LINE SEQUENTIAL
007500           FILE STATUS IS WS-ACCOUNT-STATUS.
007600       SELECT MARKET-OUT-FILE ASSIGN TO MKTOUT
007700           ORGANIZATION IS LINE SEQUENTIAL
007800           FILE STATUS IS WS-MKTOUT-STATUS.
007900       SELECT REPORT-FILE ASSIGN TO REPORT
008000           ORGANIZATION IS LINE SEQUENTIAL
008100           FILE STATUS IS WS-REPORT-STATUS.
008200 DATA DIVISION.
008300 FILE SECTION.
008400*    QUOTES INTERFACE - SEE QOT.TIP01 FOR THE CATALOG ENTRY
008500 FD  QUOTE-FILE.
008600 01  QT-QUOTE-REC.
008700     05  QT-DETAIL-1.
008800*    QT-SYMBOL/QT-BASE-PRICE/QT-CHANGE ARE THE ONLY FIELDS THE
008900*    FEED SUPPLIES - EVERYTHING ELSE ON THE MARKET SECTION IS
009000*    DERIVED FROM THESE THREE (SEE 1200-DERIVE-QUOTE)
009100         10  QT-SYMBOL                 PIC X(8).
009200         10  QT-BASE-PRICE             PIC 9(7)V9(4).
009300*    QT-CHANGE IS SIGNED, LEADING SEPARATE - A NEGATIVE CHANGE
009400*    MEANS THE SYMBOL IS DOWN ON THE DAY
009500         10  QT-CHANGE                 PIC S9(6)V9(4)
009600                                        SIGN IS LEADING SEPARATE.
009700*    QT-HIST-CNT TELLS 1100-BUILD-HISTORY-TABLE HOW MANY ROWS TO
009800*    READ FROM THE HISTORY FILE FOR THIS SYMBOL
009900         10  QT-HIST-CNT               PIC 9(3).
010000*    QT-FILLER PADS THE QUOTES RECORD OUT TO ITS FULL INTERFACE
010100*    WIDTH - RESERVED FOR A FUTURE FIELD, NOT CURRENTLY ASSIGNED
010200         10  QT-FILLER                 PIC X(11).
010300*    EDIT VIEW IS NOT USED BY THIS PROGRAM (SEE QOT.TIP01 FOR THE
010400*    REPORT ROUTINE THAT DOES) - KEPT HERE ONLY SO THE FD MATCHES
010500*    THE QUOTES INTERFACE'S TRUE RECORD SHAPE BYTE FOR BYTE
010600     05  QT-DETAIL-2 REDEFINES QT-DETAIL-1.
010700         10  QT-SYMBOL-ED              PIC X(8).
010800         10  QT-BASE-WHOLE-ED          PIC 9(7).
010900         10  QT-BASE-DEC-ED            PIC 9(4).
011000         10  QT-CHANGE-SIGN-ED         PIC X(1).
011100         10  QT-CHANGE-WHOLE-ED        PIC 9(6).
011200         10  QT-CHANGE-DEC-ED          PIC 9(4).
011300         10  QT-HIST-CNT-ED            PIC 9(3).
011400         10  QT-FILLER-ED              PIC X(11).
011500*    HISTORY INTERFACE - SEE HSP.TIP02 FOR THE CATALOG ENTRY
011600*    ONLY THE PRICE FIELD IS CARRIED HERE - THE EDIT/TABLE-BUILD
011700*    VIEWS ON THE HSP.TIP02 CATALOG ENTRY ARE NOT NEEDED BY THIS
011800*    PROGRAM SINCE THE HISTORY TABLE BELOW CARRIES ITS OWN
011900*    WORKING-STORAGE SHAPE (SEE WS-HISTORY-TABLE)
012000 FD  HISTORY-FILE.
012100 01  HS-HIST-REC.
012200     05  HS-DETAIL-1.
012300*    HS-SYMBOL IS NOT MATCHED AGAINST QT-SYMBOL - THE FEED IS
012400*    TRUSTED TO KEEP THE TWO FILES IN THE SAME SYMBOL SEQUENCE
012500         10  HS-SYMBOL                 PIC X(8).
012600         10  HS-PRICE                  PIC 9(7)V9(4).
012700*    POSITIONS INTERFACE - SEE PSN.TIP03 FOR THE CATALOG ENTRY
012800*    PS-TYPE-VALID (MD-0058) GATES 2100-VALIDATE-POSITION - AN
012900*    OPEN POSITION ROW THAT FAILS THIS TEST IS COUNTED BUT NOT
013000*    PRICED OR PRINTED
013100 FD  POSITION-FILE.
013200 01  PS-POSN-REC.
013300     05  PS-DETAIL-1.
013400*    PS-POSN-ID/PS-ACCOUNT-ID/PS-SYMBOL IDENTIFY THE POSITION;
013500*    PS-ENTRY-PRC/PS-CURR-PRC DRIVE THE P&L FORMULA BELOW
013600         10  PS-POSN-ID                PIC X(10).
013700         10  PS-ACCOUNT-ID              PIC X(10).
013800         10  PS-SYMBOL                  PIC X(8).
013900         10  PS-TYPE                    PIC X(5).
014000             88  PS-TYPE-LONG                   VALUE "LONG ".
014100             88  PS-TYPE-SHORT                  VALUE "SHORT".
014200             88  PS-TYPE-VALID                  VALUE "LONG ",
014300                                                  "SHORT".
014400*    PS-QUANTITY IS THE SHARE/CONTRACT COUNT USED TO SCALE THE
014500*    PER-SHARE P&L UP TO A POSITION-LEVEL DOLLAR FIGURE
014600         10  PS-QUANTITY                PIC 9(9)V9(2).
014700         10  PS-ENTRY-PRC               PIC 9(7)V9(4).
014800         10  PS-CURR-PRC                PIC 9(7)V9(4).
014900         10  PS-COMMISSION              PIC 9(5)V9(2).
015000*    PS-FILLER PADS THE POSITION RECORD OUT TO ITS FULL INTERFACE
015100*    WIDTH - SEE PSN.TIP03 FOR THE SAME FILLER ON THE CATALOG ENTRY
015200         10  PS-FILLER                  PIC X(7).
015300*    ACCOUNT INTERFACE - SEE ACT.TIP04 FOR THE CATALOG ENTRY
015400*    ONE ROW EXPECTED PER RUN - AC-CASH-BAL AND AC-MARGIN-RATE
015500*    FEED THE EQUITY/MARGIN FORMULAS IN 3000-EQUITY-PASS
015600 FD  ACCOUNT-FILE.
015700 01  AC-ACCT-REC.
015800*    PRIMARY VIEW ONLY - THE EDIT AND RATE-ONLY VIEWS CATALOGUED
015900*    ON ACT.TIP04 ARE NOT NEEDED SINCE 3000-EQUITY-PASS COMPUTES
016000*    DIRECTLY OFF THE PACKED AC-CASH-BAL/AC-MARGIN-RATE FIELDS
016100     05  AC-DETAIL-1.
016200*    AC-CASH-BAL/AC-MARGIN-RATE ARE THE ONLY TWO FIELDS THE
016300*    EQUITY PASS ACTUALLY COMPUTES WITH
016400         10  AC-ACCOUNT-ID              PIC X(10).
016500         10  AC-CASH-BAL                PIC 9(9)V9(2).
016600         10  AC-MARGIN-RATE             PIC V9(4).
016700*    AC-FILLER PADS THE ACCOUNT RECORD OUT TO ITS FULL INTERFACE
016800*    WIDTH - SEE ACT.TIP04 FOR THE SAME FILLER ON THE CATALOG ENTRY
016900         10  AC-FILLER                  PIC X(5).
017000*    MARKET OUTPUT INTERFACE - SEE MKT.TIP05 FOR THE CATALOG
017100*    ENTRY.  ACTUAL RECORD LENGTH IS 173 BYTES PER MD-0102/0103.
017200 FD  MARKET-OUT-FILE.
017300 01  MO-MKT-REC.
017400     05  MO-DETAIL-1.
017500*    MO-SYMBOL THROUGH MO-SENT-SIGNAL MIRROR, IN ORDER, THE
017600*    QUOTE-DERIVATION AND INDICATOR-ENGINE RESULTS COMPUTED BY
017700*    1200-DERIVE-QUOTE, 1300-COMPUTE-INDICATORS AND
017800*    1400-COMPUTE-SENTIMENT BEFORE 1500-WRITE-MARKET-DETAIL RUNS
017900         10  MO-SYMBOL                  PIC X(8).
018000         10  MO-LAST                    PIC 9(7)V9(4).
018100*    MO-BID/MO-ASK/MO-HIGH/MO-LOW/MO-OPEN ARE ALL UNSIGNED - NONE
018200*    OF THE FIVE MODELED PRICE FIELDS CAN GO NEGATIVE
018300         10  MO-BID                     PIC 9(7)V9(4).
018400         10  MO-ASK                     PIC 9(7)V9(4).
018500         10  MO-HIGH                    PIC 9(7)V9(4).
018600         10  MO-LOW                     PIC 9(7)V9(4).
018700         10  MO-OPEN                    PIC 9(7)V9(4).
018800*    MO-CHANGE/MO-CHG-PCT CARRY QT-CHANGE AND WS-Q-CHG-PCT
018900*    STRAIGHT THROUGH, UNCHANGED BY THE INDICATOR ENGINE
019000         10  MO-CHANGE                  PIC S9(6)V9(4)
019100                                         SIGN IS LEADING SEPARATE.
019200         10  MO-CHG-PCT                 PIC S9(3)V9(2)
019300                                         SIGN IS LEADING SEPARATE.
019400*    MO-RSI THROUGH MO-EMA-26 ARE UNSIGNED - NONE OF THE FOUR
019500*    INDICATORS CAN GO NEGATIVE UNDER THIS SHOP'S FORMULAS
019600         10  MO-RSI                     PIC 9(3)V9(2).
019700*    MO-MACD/MO-MACD-SIG ARE SIGNED - THE MACD LINE ROUTINELY
019800*    CROSSES ZERO AS THE TWO EMAS CONVERGE AND DIVERGE
019900         10  MO-MACD                    PIC S9(5)V9(4)
020000                                         SIGN IS LEADING SEPARATE.
020100         10  MO-MACD-SIG                PIC S9(5)V9(4)
020200                                         SIGN IS LEADING SEPARATE.
020300*    MO-SMA-20/MO-SMA-50/MO-EMA-12/MO-EMA-26 ARE UNSIGNED MOVING
020400*    AVERAGES OF AN UNSIGNED PRICE SERIES
020500         10  MO-SMA-20                  PIC 9(7)V9(4).
020600         10  MO-SMA-50                  PIC 9(7)V9(4).
020700         10  MO-EMA-12                  PIC 9(7)V9(4).
020800         10  MO-EMA-26                  PIC 9(7)V9(4).
020900*    MO-SENT-SCORE IS SIGNED SINCE 1400-COMPUTE-SENTIMENT CAN
021000*    DRIVE IT BELOW ZERO ON A SHARP DOWN DAY; MO-SENT-SIGNAL IS
021100*    THE BULLISH/BEARISH/NEUTRAL BUCKET THAT GOES WITH IT
021200         10  MO-SENT-SCORE              PIC S9(3)V9(1)
021300                                         SIGN IS LEADING SEPARATE.
021400         10  MO-SENT-SIGNAL             PIC X(8).
021500*    REPORT PRINT LINE - SEE RPT.TIP06 FOR THE CATALOG ENTRY.
021600*    ALL SECTIONS BELOW ARE REDEFINITIONS OF ONE 132-BYTE AREA.
021700 FD  REPORT-FILE.
021800 01  RPT-PRINT-LINE.
021900*    HEADING VIEW 1 - THE REPORT'S OWN TITLE LINE
022000     05  RPT-HEADING-1.
022100         10  FILLER                     PIC X(1)   VALUE SPACE.
022200*    PAGE NUMBER IS THE ONLY VARIABLE FIELD ON THE TITLE LINE
022300         10  RPT-H1-PAGE-LIT            PIC X(5)   VALUE "PAGE ".
022400         10  RPT-H1-PAGE-NO             PIC ZZ9.
022500         10  FILLER                     PIC X(30)  VALUE SPACE.
022600*    TITLE LITERAL IS FIXED FOR THE LIFE OF THE PROGRAM - THIS
022700*    SHOP DOES NOT PARAMETERIZE REPORT TITLES BY RUN
022800         10  RPT-H1-TITLE               PIC X(30)
022900                 VALUE "MARKET DATA PROCESSING REPORT".
023000         10  FILLER                     PIC X(63)  VALUE SPACE.
023100*    HEADING VIEW 2 - THE COLUMN-CAPTION LINE UNDER THE TITLE
023200     05  RPT-HEADING-2 REDEFINES RPT-HEADING-1.
023300*    COLUMN CAPTIONS ARE HARD-CODED LITERALS, ONE PER REPORT
023400*    COLUMN, IN THE SAME LEFT-TO-RIGHT ORDER AS RPT-MARKET-DETAIL
023500         10  RPT-H2-SYMBOL              PIC X(9)
023600                 VALUE "SYMBOL   ".
023700*    CAPTION WIDTHS MATCH THE EDITED DETAIL FIELD WIDTHS BELOW SO
023800*    COLUMNS LINE UP WHEN THE REPORT IS VIEWED IN A FIXED FONT
023900         10  RPT-H2-LAST                PIC X(11)
024000                 VALUE "LAST       ".
024100         10  RPT-H2-CHANGE              PIC X(11)
024200                 VALUE "CHANGE     ".
024300         10  RPT-H2-CHG-PCT             PIC X(9)
024400                 VALUE "CHG-PCT  ".
024500         10  RPT-H2-RSI                 PIC X(8)
024600                 VALUE "RSI     ".
024700         10  RPT-H2-MACD                PIC X(11)
024800                 VALUE "MACD       ".
024900         10  RPT-H2-SMA-20              PIC X(11)
025000                 VALUE "SMA-20     ".
025100         10  RPT-H2-SENTIMENT           PIC X(10)
025200                 VALUE "SENTIMENT ".
025300         10  RPT-H2-TREND               PIC X(10)
025400                 VALUE "TREND     ".
025500*    STRENGTH IS THE LAST CAPTION - THE TRAILING FILLER BELOW
025600*    ABSORBS WHATEVER IS LEFT OF THE 132-BYTE PRINT AREA
025700         10  RPT-H2-STRENGTH            PIC X(9)
025800                 VALUE "STRENGTH ".
025900         10  FILLER                     PIC X(33)  VALUE SPACE.
026000*    MARKET-SECTION DETAIL VIEW - ONE LINE PER SYMBOL, CARRYING
026100*    THE QUOTE AND INDICATOR RESULTS FROM 1200/1300 THRU 1450
026200     05  RPT-MARKET-DETAIL REDEFINES RPT-HEADING-1.
026300*    EDIT PICTURES BELOW (---,---,--9.9999 AND SIMILAR) FLOAT A
026400*    LEADING MINUS SIGN AND SUPPRESS LEADING ZEROS FOR PRINT
026500         10  RPT-MD-SYMBOL              PIC X(9).
026600         10  RPT-MD-LAST                PIC ---,---,--9.9999.
026700         10  FILLER                     PIC X(1)   VALUE SPACE.
026800*    CHANGE AND CHANGE-PERCENT PRINT SIDE BY SIDE SO THE
026900*    OPERATOR CAN EYEBALL BOTH THE DOLLAR AND PERCENT MOVE
027000         10  RPT-MD-CHANGE              PIC -(6)9.9999.
027100         10  RPT-MD-CHG-PCT             PIC -(3)9.99.
027200         10  FILLER                     PIC X(2)   VALUE SPACE.
027300         10  RPT-MD-RSI                 PIC ZZ9.99.
027400         10  FILLER                     PIC X(1)   VALUE SPACE.
027500         10  RPT-MD-MACD                PIC -(5)9.9999.
027600         10  FILLER                     PIC X(1)   VALUE SPACE.
027700         10  RPT-MD-SMA-20              PIC ---,---,--9.9999.
027800         10  FILLER                     PIC X(1)   VALUE SPACE.
027900*    SENTIMENT/TREND/STRENGTH ARE THE LAST THREE COLUMNS ON THE
028000*    MARKET DETAIL LINE, IN THE SAME ORDER AS THE COLUMN CAPTIONS
028100*    ABOVE
028200         10  RPT-MD-SENTIMENT           PIC X(9).
028300         10  RPT-MD-TREND               PIC X(9).
028400         10  RPT-MD-STRENGTH            PIC ZZ9.9.
028500         10  FILLER                     PIC X(26)  VALUE SPACE.
028600*    MARKET-SECTION TOTALS VIEW - CLOSES OUT THE MARKET SECTION
028700*    WITH THE SENTIMENT BREAKDOWN FROM 1400-COMPUTE-SENTIMENT
028800     05  RPT-MARKET-TOTALS REDEFINES RPT-HEADING-1.
028900         10  FILLER                     PIC X(1)   VALUE SPACE.
029000*    ONE LITERAL/COUNTER PAIR PER TOTAL - SYMBOLS, BULLISH,
029100*    BEARISH, NEUTRAL, IN THE ORDER 1400-COMPUTE-SENTIMENT
029200*    ACCUMULATES THEM
029300         10  RPT-MT-LIT-1               PIC X(20)
029400                 VALUE "SYMBOLS PROCESSED..".
029500         10  RPT-MT-SYMBOLS             PIC ZZ,ZZ9.
029600         10  FILLER                     PIC X(3)   VALUE SPACE.
029700         10  RPT-MT-LIT-2               PIC X(11)
029800*    LITERAL WIDTHS ARE PADDED WITH DOTS SO EACH TOTAL LINE READS
029900*    CLEANLY WITHOUT RELYING ON THE PRINT SPOOL TO TRUNCATE SPACES
030000                 VALUE "BULLISH....".
030100         10  RPT-MT-BULLISH             PIC ZZ,ZZ9.
030200         10  FILLER                     PIC X(3)   VALUE SPACE.
030300         10  RPT-MT-LIT-3               PIC X(11)
030400                 VALUE "BEARISH....".
030500         10  RPT-MT-BEARISH             PIC ZZ,ZZ9.
030600         10  FILLER                     PIC X(3)   VALUE SPACE.
030700         10  RPT-MT-LIT-4               PIC X(11)
030800                 VALUE "NEUTRAL....".
030900         10  RPT-MT-NEUTRAL             PIC ZZ,ZZ9.
031000         10  FILLER                     PIC X(45)  VALUE SPACE.
031100*    POSITIONS-SECTION DETAIL VIEW - ONE LINE PER VALID OPEN
031200*    POSITION, CARRYING THE P&L FROM 2200-COMPUTE-PNL
031300     05  RPT-POSITION-DETAIL REDEFINES RPT-HEADING-1.
031400*    POSITION ID/SYMBOL/TYPE IDENTIFY THE ROW; QUANTITY/ENTRY/
031500*    CURRENT/UPNL CARRY THE PRICING AND THE COMPUTED RESULT
031600         10  RPT-PD-POSN-ID             PIC X(11).
031700         10  RPT-PD-SYMBOL              PIC X(9).
031800         10  RPT-PD-TYPE                PIC X(6).
031900*    QUANTITY EDIT PICTURE ALLOWS TWO DECIMAL PLACES SINCE
032000*    FRACTIONAL SHARE POSITIONS ARE LEGAL ON THIS INTERFACE
032100         10  RPT-PD-QUANTITY            PIC ---,---,--9.99.
032200         10  FILLER                     PIC X(1)   VALUE SPACE.
032300         10  RPT-PD-ENTRY               PIC ---,---,--9.9999.
032400         10  FILLER                     PIC X(1)   VALUE SPACE.
032500         10  RPT-PD-CURRENT             PIC ---,---,--9.9999.
032600         10  FILLER                     PIC X(1)   VALUE SPACE.
032700         10  RPT-PD-UPNL                PIC -(9)9.99.
032800         10  FILLER                     PIC X(44)  VALUE SPACE.
032900*    POSITIONS-SECTION TOTALS VIEW - VALID/SKIPPED COUNTS PLUS
033000*    THE COMMISSION AND UNREALIZED P&L RUN TOTALS
033100     05  RPT-POSITION-TOTALS REDEFINES RPT-HEADING-1.
033200         10  FILLER                     PIC X(1)   VALUE SPACE.
033300*    POSITIONS/SKIPPED COUNTS FIRST, THEN THE TWO DOLLAR TOTALS
033400         10  RPT-PT-LIT-1               PIC X(20)
033500                 VALUE "TOTAL POSITIONS.....".
033600         10  RPT-PT-POSITIONS           PIC ZZ,ZZ9.
033700         10  FILLER                     PIC X(3)   VALUE SPACE.
033800         10  RPT-PT-LIT-2               PIC X(20)
033900                 VALUE "SKIPPED/INVALID.....".
034000         10  RPT-PT-SKIPPED             PIC ZZ,ZZ9.
034100         10  FILLER                     PIC X(3)   VALUE SPACE.
034200         10  RPT-PT-LIT-3               PIC X(20)
034300*    COMMISSION AND UNREALIZED P&L TOTALS FOLLOW THE SAME DOTTED-
034400*    LITERAL CONVENTION AS THE MARKET TOTALS LINE ABOVE
034500                 VALUE "TOTAL COMMISSION....".
034600         10  RPT-PT-COMMISSION          PIC -(6)9.99.
034700         10  FILLER                     PIC X(3)   VALUE SPACE.
034800         10  RPT-PT-LIT-4               PIC X(20)
034900                 VALUE "TOTAL UNREALIZD PNL.".
035000         10  RPT-PT-UPNL                PIC -(9)9.99.
035100         10  FILLER                     PIC X(7)   VALUE SPACE.
035200*    EQUITY-SECTION VIEW 1 - ACCOUNT ID, CASH, EQUITY, MARGIN
035300*    USED, FROM 3000-EQUITY-PASS
035400     05  RPT-EQUITY-LINE REDEFINES RPT-HEADING-1.
035500         10  FILLER                     PIC X(1)   VALUE SPACE.
035600*    ACCOUNT ID CARRIES FORWARD FROM THE ACCOUNT INTERFACE
035700*    RECORD UNCHANGED; THE THREE DOLLAR FIELDS ARE COMPUTED
035800         10  RPT-EL-LIT-1               PIC X(15)
035900                 VALUE "ACCOUNT ID.....".
036000         10  RPT-EL-ACCOUNT-ID          PIC X(10).
036100         10  FILLER                     PIC X(2)   VALUE SPACE.
036200         10  RPT-EL-LIT-2               PIC X(15)
036300                 VALUE "CASH BALANCE...".
036400*    CASH BALANCE PRINTS SIGNED THOUGH THE INTERFACE FIELD
036500*    ITSELF (AC-CASH-BAL) IS UNSIGNED - A NEGATIVE EQUITY OR
036600*    MARGIN FIGURE COMPUTED BELOW STILL NEEDS A SIGN POSITION
036700         10  RPT-EL-CASH-BAL            PIC -(9)9.99.
036800         10  FILLER                     PIC X(2)   VALUE SPACE.
036900         10  RPT-EL-LIT-3               PIC X(15)
037000                 VALUE "EQUITY BALANCE.".
037100         10  RPT-EL-EQUITY-BAL          PIC -(9)9.99.
037200         10  FILLER                     PIC X(2)   VALUE SPACE.
037300         10  RPT-EL-LIT-4               PIC X(15)
037400                 VALUE "MARGIN USED....".
037500         10  RPT-EL-MARGIN-USED         PIC -(9)9.99.
037600         10  FILLER                     PIC X(16)  VALUE SPACE.
037700*    EQUITY-SECTION VIEW 2 - AVAILABLE MARGIN, UNREALIZED P&L,
037800*    AND MARGIN LEVEL PERCENT, FROM 3000-EQUITY-PASS
037900     05  RPT-EQUITY-LINE-2 REDEFINES RPT-HEADING-1.
038000         10  FILLER                     PIC X(1)   VALUE SPACE.
038100*    MARGIN LEVEL PERCENT IS ZERO, NOT BLANK, WHEN MARGIN USED
038200*    IS ZERO - SEE THE GUARD IN 3000-EQUITY-PASS
038300         10  RPT-EL2-LIT-1              PIC X(18)
038400                 VALUE "AVAILABLE MARGIN..".
038500         10  RPT-EL2-AVAIL-MARGIN       PIC -(9)9.99.
038600         10  FILLER                     PIC X(2)   VALUE SPACE.
038700         10  RPT-EL2-LIT-2              PIC X(18)
038800*    "P AND L" SPELLS OUT THE AMPERSAND - THIS SHOP'S PRINT
038900*    LITERALS AVOID THE & CHARACTER SINCE OLDER SPOOL SOFTWARE
039000*    MISHANDLED IT
039100                 VALUE "UNREALIZED P AND L".
039200         10  RPT-EL2-UPNL               PIC -(9)9.99.
039300         10  FILLER                     PIC X(2)   VALUE SPACE.
039400         10  RPT-EL2-LIT-3              PIC X(15)
039500                 VALUE "MARGIN LEVEL %.".
039600         10  RPT-EL2-MARGIN-LEVEL       PIC -(3)9.99.
039700         10  FILLER                     PIC X(43)  VALUE SPACE.
039800 WORKING-STORAGE SECTION.
039900*    WS-ACCOUNT-FOUND-SW IS A STANDALONE RUN FLAG, NOT PART OF
040000*    ANY GROUP - SET WHEN THE SINGLE ACCOUNT ROW IS SUCCESSFULLY
040100*    READ IN 3000-EQUITY-PASS, CHECKED BY NO OTHER PARAGRAPH BUT
040200*    KEPT ON THE ABEND DUMP FOR OPERATOR DIAGNOSIS
040300 77  WS-ACCOUNT-FOUND-SW          PIC X(1)   VALUE "N".
040400*    88-LEVEL SPELLING OF THE SWITCH ABOVE - READ AS "THE
040500*    ACCOUNT RECORD WAS FOUND" WHEREVER IT APPEARS
040600     88  WS-ACCOUNT-FOUND                     VALUE "Y".
040700*    ONE PAIR OF FILE-STATUS/88-LEVELS PER INTERFACE FILE - THE
040800*    AT-END TEST ON EACH READ RELIES ON THE 10 STATUS, NOT ON
040900*    THESE 88S DIRECTLY, BUT THEY ARE KEPT FOR ABEND DIAGNOSIS
041000 01  WS-FILE-STATUS-AREA.
041100*    "00" IS NORMAL, "10" IS AT-END - THE ONLY TWO VALUES THIS
041200*    RUN EVER CHECKS FOR ON A LINE SEQUENTIAL FILE
041300     05  WS-QUOTE-STATUS            PIC X(2)   VALUE "00".
041400         88  WS-QUOTE-OK                       VALUE "00".
041500         88  WS-QUOTE-AT-END                   VALUE "10".
041600     05  WS-HISTORY-STATUS          PIC X(2)   VALUE "00".
041700         88  WS-HISTORY-OK                     VALUE "00".
041800         88  WS-HISTORY-AT-END                 VALUE "10".
041900     05  WS-POSITION-STATUS         PIC X(2)   VALUE "00".
042000         88  WS-POSITION-OK                    VALUE "00".
042100         88  WS-POSITION-AT-END                VALUE "10".
042200     05  WS-ACCOUNT-STATUS          PIC X(2)   VALUE "00".
042300         88  WS-ACCOUNT-OK                      VALUE "00".
042400         88  WS-ACCOUNT-AT-END                  VALUE "10".
042500*    MKTOUT AND REPORT ARE OUTPUT FILES - THEY CARRY NO AT-END
042600*    88-LEVEL SINCE NOTHING IN THIS PROGRAM EVER READS THEM BACK
042700     05  WS-MKTOUT-STATUS           PIC X(2)   VALUE "00".
042800         88  WS-MKTOUT-OK                       VALUE "00".
042900     05  WS-REPORT-STATUS           PIC X(2)   VALUE "00".
043000         88  WS-REPORT-OK                       VALUE "00".
043100     05  FILLER                     PIC X(10)  VALUE SPACES.
043200*    RUN-LEVEL SWITCHES AND THE PRINT-LINE PAGE COUNTER
043300 01  WS-PROGRAM-SWITCHES.
043400*    ONE EOF SWITCH PER INPUT FILE THAT IS LOOP-DRIVEN; THE
043500*    ACCOUNT FILE HAS NO SWITCH SINCE ITS SINGLE READ IS NOT
043600*    LOOPED
043700     05  WS-QUOTE-EOF-SW            PIC X(1)   VALUE "N".
043800         88  QUOTE-EOF                          VALUE "Y".
043900     05  WS-POSITION-EOF-SW         PIC X(1)   VALUE "N".
044000         88  POSITION-EOF                       VALUE "Y".
044100*    WS-PAGE-NO IS INCREMENTED ONCE, IN 1000-MARKET-PASS, SINCE
044200*    THE THREE REPORT SECTIONS SHARE A SINGLE PAGE PER RUN
044300     05  WS-PAGE-NO                 PIC 9(3)   VALUE ZERO.
044400     05  FILLER                     PIC X(10)  VALUE SPACES.
044500*    RESET EACH RUN IN 1000-MARKET-PASS; FEED THE MARKET-SECTION
044600*    TOTALS LINE
044700 01  WS-MARKET-COUNTERS.
044800     05  WS-SYM-COUNT               PIC 9(5)   COMP VALUE ZERO.
044900     05  WS-BULL-COUNT              PIC 9(5)   COMP VALUE ZERO.
045000     05  WS-BEAR-COUNT              PIC 9(5)   COMP VALUE ZERO.
045100     05  WS-NEUT-COUNT              PIC 9(5)   COMP VALUE ZERO.
045200     05  FILLER                     PIC X(10)  VALUE SPACES.
045300*    RESET EACH RUN IN 2000-POSITION-PASS; FEED THE POSITIONS-
045400*    SECTION TOTALS LINE AND THE EQUITY PASS (WS-TOTAL-UPNL)
045500 01  WS-POSITION-COUNTERS.
045600     05  WS-POSN-COUNT              PIC 9(5)   COMP VALUE ZERO.
045700*    WS-TOTAL-COMMISSION/WS-TOTAL-UPNL ARE ZONED DISPLAY, NOT
045800*    COMP, SINCE THEY ARE MOVED DIRECTLY TO EDITED REPORT FIELDS
045900     05  WS-POSN-SKIP-COUNT         PIC 9(5)   COMP VALUE ZERO.
046000     05  WS-TOTAL-COMMISSION        PIC S9(9)V99      VALUE ZERO.
046100     05  WS-TOTAL-UPNL              PIC S9(9)V99      VALUE ZERO.
046200     05  FILLER                     PIC X(10)  VALUE SPACES.
046300*    HOLDS ONE SYMBOL'S PRICE HISTORY AT A TIME, OLDEST PRICE AT
046400*    SUBSCRIPT 1, REBUILT FRESH BY 1100-BUILD-HISTORY-TABLE ON
046500*    EACH PASS THROUGH 1050-MARKET-LOOP
046600 01  WS-HISTORY-TABLE.
046700     05  WS-HIST-COUNT              PIC 9(3)   COMP VALUE ZERO.
046800*    100 IS THE INTERFACE'S OWN CEILING ON HISTORY ROWS PER
046900*    SYMBOL (SEE HSP.TIP02) - THE TABLE IS SIZED TO MATCH EXACTLY
047000     05  WS-HIST-ENTRY OCCURS 100 TIMES
047100                 INDEXED BY WS-HIST-IDX.
047200         10  WS-HIST-PRICE          PIC 9(7)V9(4).
047300     05  FILLER                     PIC X(5)   VALUE SPACES.
047400*    SUBSCRIPT AND WINDOW-BOUNDARY WORK AREAS FOR THE INDICATOR
047500*    ENGINE - ALL COMP SINCE THEY ONLY EVER DRIVE PERFORM VARYING
047600 01  WS-INDICATOR-SUBSCRIPTS COMP.
047700     05  WS-HIST-SUB                PIC S9(4)  VALUE ZERO.
047800     05  WS-WINDOW-SUB              PIC S9(4)  VALUE ZERO.
047900     05  WS-WINDOW-START            PIC S9(4)  VALUE ZERO.
048000*    WS-WINDOW-END IS DECLARED FOR SYMMETRY WITH WS-WINDOW-START
048100*    BUT IS NOT CURRENTLY SET BY ANY PARAGRAPH BELOW
048200     05  WS-WINDOW-END              PIC S9(4)  VALUE ZERO.
048300*    INTERMEDIATE ACCUMULATORS FOR RSI/SMA/EMA/MACD - CLEARED BY
048400*    THE CALLING PARAGRAPH BEFORE EACH USE, NOT HELD ACROSS
048500*    SYMBOLS
048600 01  WS-INDICATOR-WORK.
048700*    WS-DELTA IS RECOMPUTED ON EVERY CALL TO 1312-ACCUM-GAIN-LOSS
048800*    - IT DOES NOT ACCUMULATE, ONLY WS-GAIN-SUM/WS-LOSS-SUM DO
048900     05  WS-DELTA                   PIC S9(7)V9(4)    VALUE ZERO.
049000*    WS-GAIN-SUM/WS-LOSS-SUM ARE RESET TO ZERO AT THE TOP OF
049100*    1310-COMPUTE-RSI ON EVERY SYMBOL - THEY DO NOT CARRY FORWARD
049200     05  WS-GAIN-SUM                PIC S9(9)V9(4)    VALUE ZERO.
049300     05  WS-LOSS-SUM                PIC S9(9)V9(4)    VALUE ZERO.
049400     05  WS-AVG-GAIN                PIC S9(9)V9(4)    VALUE ZERO.
049500     05  WS-AVG-LOSS                PIC S9(9)V9(4)    VALUE ZERO.
049600*    WS-RS-RATIO CARRIES 8 DECIMAL PLACES SO THE FINAL RSI
049700*    TRANSFORM DOES NOT LOSE PRECISION ON A NEAR-ZERO LOSS AVERAGE
049800     05  WS-RS-RATIO                PIC S9(9)V9(8)    VALUE ZERO.
049900     05  WS-SMA-SUM                 PIC S9(9)V9(4)    VALUE ZERO.
050000*    WS-SMA-DIVISOR IS EITHER THE FULL WINDOW (20 OR 50) OR THE
050100*    ACTUAL ROW COUNT WHEN HISTORY HAS NOT YET BUILT UP TO IT
050200     05  WS-SMA-DIVISOR             PIC S9(3)  COMP VALUE ZERO.
050300*    THE THREE ALPHA CONSTANTS ARE RECOMPUTED EVERY SYMBOL RATHER
050400*    THAN CARRIED AS 78-LEVEL CONSTANTS, MATCHING THE REST OF
050500*    THIS WORKING-STORAGE SECTION'S ALL-VARIABLE STYLE
050600     05  WS-EMA-ALPHA-12            PIC S9(1)V9(8)    VALUE ZERO.
050700     05  WS-EMA-ALPHA-26            PIC S9(1)V9(8)    VALUE ZERO.
050800     05  WS-EMA-ALPHA-9             PIC S9(1)V9(8)    VALUE ZERO.
050900*    THE TWO EMA CARRY FIELDS AND THE TWO MACD CARRY FIELDS HOLD
051000*    8 DECIMAL PLACES INTERNALLY, ROUNDED DOWN TO 4 ONLY WHEN
051100*    MOVED TO WS-R-EMA-12/26 AND WS-R-MACD/MACD-SIG AT THE END
051200     05  WS-EMA-12-CURR             PIC S9(7)V9(8)    VALUE ZERO.
051300     05  WS-EMA-26-CURR             PIC S9(7)V9(8)    VALUE ZERO.
051400     05  WS-MACD-CURR               PIC S9(7)V9(8)    VALUE ZERO.
051500     05  WS-MACD-SIG-CURR           PIC S9(7)V9(8)    VALUE ZERO.
051600     05  FILLER                     PIC X(10)  VALUE SPACES.
051700*    HOLDS THE FIELDS PRODUCED BY 1200-DERIVE-QUOTE FOR THE
051800*    CURRENT SYMBOL
051900 01  WS-QUOTE-DERIVED.
052000*    WS-Q-CHANGE-ABS IS THE ONLY FIELD IN THIS GROUP THAT IS NOT
052100*    MOVED STRAIGHT TO AN MKTOUT FIELD - IT IS WORK AREA ONLY,
052200*    CONSUMED BY THE HIGH/LOW FORMULAS IN 1200-DERIVE-QUOTE
052300     05  WS-Q-CHANGE-ABS            PIC 9(6)V9(4)     VALUE ZERO.
052400     05  WS-Q-LAST                  PIC 9(7)V9(4)     VALUE ZERO.
052500*    WS-Q-BID THROUGH WS-Q-OPEN ARE ALL MOVED STRAIGHT TO THE
052600*    CORRESPONDING MO-xxx FIELD BY 1500-WRITE-MARKET-DETAIL
052700     05  WS-Q-BID                   PIC 9(7)V9(4)     VALUE ZERO.
052800     05  WS-Q-ASK                   PIC 9(7)V9(4)     VALUE ZERO.
052900     05  WS-Q-HIGH                  PIC 9(7)V9(4)     VALUE ZERO.
053000     05  WS-Q-LOW                   PIC 9(7)V9(4)     VALUE ZERO.
053100     05  WS-Q-OPEN                  PIC 9(7)V9(4)     VALUE ZERO.
053200*    WS-Q-CHG-PCT IS THE ONE FIELD IN THIS GROUP THAT FEEDS
053300*    DOWNSTREAM LOGIC (SENTIMENT AND TREND) RATHER THAN JUST THE
053400*    OUTPUT RECORD
053500     05  WS-Q-CHG-PCT               PIC S9(3)V9(2)    VALUE ZERO.
053600     05  FILLER                     PIC X(10)  VALUE SPACES.
053700*    HOLDS THE FINAL INDICATOR FIGURES MOVED TO MO-MKT-REC AND
053800*    THE REPORT DETAIL LINE BY 1500-WRITE-MARKET-DETAIL
053900 01  WS-INDICATOR-RESULT.
054000*    THIS GROUP HOLDS EXACTLY THE SEVEN INDICATOR FIELDS THAT
054100*    APPEAR ON BOTH THE MKTOUT RECORD AND THE MARKET DETAIL LINE
054200     05  WS-R-RSI                   PIC 9(3)V9(2)     VALUE ZERO.
054300     05  WS-R-SMA-20                PIC 9(7)V9(4)     VALUE ZERO.
054400     05  WS-R-SMA-50                PIC 9(7)V9(4)     VALUE ZERO.
054500     05  WS-R-EMA-12                PIC 9(7)V9(4)     VALUE ZERO.
054600     05  WS-R-EMA-26                PIC 9(7)V9(4)     VALUE ZERO.
054700     05  WS-R-MACD                  PIC S9(5)V9(4)    VALUE ZERO.
054800     05  WS-R-MACD-SIG              PIC S9(5)V9(4)    VALUE ZERO.
054900     05  FILLER                     PIC X(10)  VALUE SPACES.
055000*    HOLDS THE OUTPUT OF 1400-COMPUTE-SENTIMENT
055100 01  WS-SENTIMENT-RESULT.
055200     05  WS-R-SENT-SCORE            PIC S9(3)V9(1)    VALUE ZERO.
055300*    WS-R-SENT-SIGNAL HOLDS ONE OF THE THREE LITERALS "BULLISH ",
055400*    "BEARISH ", OR "NEUTRAL " SET BY 1400-COMPUTE-SENTIMENT
055500     05  WS-R-SENT-SIGNAL           PIC X(8)   VALUE SPACES.
055600     05  FILLER                     PIC X(10)  VALUE SPACES.
055700*    HOLDS THE OUTPUT OF 1450-COMPUTE-TREND
055800 01  WS-TREND-RESULT.
055900     05  WS-R-TREND                 PIC X(8)   VALUE SPACES.
056000     05  WS-R-TREND-STRENGTH        PIC 9(3)V9(1)     VALUE ZERO.
056100     05  FILLER                     PIC X(10)  VALUE SPACES.
056200*    HOLDS THE OUTPUT OF 2200-COMPUTE-PNL FOR THE CURRENT
056300*    POSITION ROW
056400 01  WS-POSITION-WORK.
056500*    WS-P-PNL HOLDS ONE POSITION'S RESULT AT A TIME - IT IS NOT
056600*    AN ACCUMULATOR, THAT ROLE BELONGS TO WS-TOTAL-UPNL ABOVE
056700     05  WS-P-PNL                   PIC S9(9)V99      VALUE ZERO.
056800     05  FILLER                     PIC X(10)  VALUE SPACES.
056900*    HOLDS THE OUTPUT OF THE EQUITY/MARGIN FORMULAS IN
057000*    3000-EQUITY-PASS
057100 01  WS-EQUITY-WORK.
057200*    ALL FOUR EQUITY/MARGIN FIGURES ARE SIGNED - A HEAVILY
057300*    LEVERAGED OR UNDERWATER ACCOUNT CAN DRIVE ANY OF THEM
057400*    NEGATIVE, WHICH THE EDIT PICTURES ON RPT.TIP06 ACCOMMODATE
057500     05  WS-EQUITY-BAL              PIC S9(9)V99      VALUE ZERO.
057600     05  WS-MARGIN-USED             PIC S9(9)V99      VALUE ZERO.
057700     05  WS-AVAIL-MARGIN            PIC S9(9)V99      VALUE ZERO.
057800*    WS-MARGIN-LEVEL CARRIES 5 WHOLE DIGITS SINCE A LIGHTLY
057900*    MARGINED ACCOUNT CAN PRODUCE A LEVEL PERCENT WELL OVER 999
058000     05  WS-MARGIN-LEVEL            PIC S9(5)V99      VALUE ZERO.
058100     05  FILLER                     PIC X(10)  VALUE SPACES.
058200 PROCEDURE DIVISION.
058300 0000-MAIN-CONTROL.
058400*    03/02/92 LKW MD-0040 - PROGRAM ENTRY, ALL SIX INTERFACE     MD0040
058500*    FILES OPENED FOR THE LIFE OF THE RUN                        MD0040
058600*    ALL SIX INTERFACE FILES ARE OPENED FOR THE LIFE OF THE RUN
058700*    SO THE THREE PASSES BELOW CAN SHARE ONE OPEN REPORT FILE -
058800*    THE MARKET AND POSITION SECTIONS ARE WRITTEN BEFORE THE
058900*    ACCOUNT RECORD IS EVEN READ, SO ACCOUNT-FILE IS OPENED HERE
059000*    EVEN THOUGH IT IS NOT TOUCHED UNTIL 3000-EQUITY-PASS
059100*    ALL FOUR INPUT FILES OPEN TOGETHER, EVEN THOUGH THE HISTORY
059200*    AND ACCOUNT FILES ARE NOT TOUCHED UNTIL LATER IN THE RUN
059300     OPEN INPUT QUOTE-FILE
059400                HISTORY-FILE
059500                POSITION-FILE
059600                ACCOUNT-FILE.
059700     OPEN OUTPUT MARKET-OUT-FILE
059800                 REPORT-FILE.
059900*    RUN ORDER IS FIXED BY THE INTERFACE FILES' OWN DEPENDENCY
060000*    CHAIN - THE EQUITY PASS NEEDS WS-TOTAL-UPNL, WHICH IS ONLY
060100*    KNOWN AFTER THE POSITION PASS HAS VALUED EVERY OPEN POSITION
060200*    EACH PASS IS BRACKETED PERFORM ... THRU ... -EXIT, PER SHOP
060300*    CONVENTION, SO A FUTURE MAINTAINER CAN SEE THE FULL RANGE OF
060400*    PARAGRAPHS EACH PASS OWNS WITHOUT TRACING GO TOs BY HAND
060500     PERFORM 1000-MARKET-PASS THRU 1000-EXIT.
060600     PERFORM 2000-POSITION-PASS THRU 2000-EXIT.
060700*    THE EQUITY PASS RUNS LAST AND ONLY ONCE - IT IS NOT LOOPED
060800*    SINCE THE ACCOUNT INTERFACE CARRIES A SINGLE ROW PER RUN
060900     PERFORM 3000-EQUITY-PASS THRU 3000-EXIT.
061000*    CLOSE IN THE SAME ORDER THE FILES WERE OPENED, PER SHOP
061100*    CONVENTION
061200*    ALL SIX FILES CLOSE TOGETHER AT PROGRAM END - THIS SHOP DOES
061300*    NOT CLOSE A FILE EARLY JUST BECAUSE ITS PASS HAS FINISHED
061400     CLOSE QUOTE-FILE
061500           HISTORY-FILE
061600           POSITION-FILE
061700           ACCOUNT-FILE
061800           MARKET-OUT-FILE
061900           REPORT-FILE.
062000     STOP RUN.
062100 0000-EXIT.
062200     EXIT.
062300*
062400*    QUOTE / INDICATOR / SENTIMENT PASS  (MD-0040, MD-0048)
062500*
062600*    RESET THE MARKET-SECTION CONTROL COUNTERS FOR THIS RUN;
062700*    THESE FEED THE BULLISH/BEARISH/NEUTRAL TOTALS LINE WRITTEN
062800*    BY 1900-WRITE-MARKET-TOTALS BELOW
062900 1000-MARKET-PASS.
063000*    MD-0040 SIZED THIS COUNTER RESET TO THE MARKET SECTION ONLY -
063100*    THE POSITION AND EQUITY COUNTERS ARE RESET IN THEIR OWN
063200*    PASSES BELOW, NOT HERE
063300     MOVE ZERO TO WS-SYM-COUNT WS-BULL-COUNT
063400                  WS-BEAR-COUNT WS-NEUT-COUNT.
063500     ADD 1 TO WS-PAGE-NO.
063600*    HEADER IS WRITTEN ONCE, AT THE TOP OF THE MARKET SECTION -
063700*    THE POSITION AND EQUITY SECTIONS THAT FOLLOW SHARE THE SAME
063800*    PAGE AND DO NOT RE-HEADER
063900     PERFORM 1005-WRITE-REPORT-HEADER THRU 1005-EXIT.
064000     PERFORM 1010-READ-QUOTE THRU 1010-EXIT.
064100     PERFORM 1050-MARKET-LOOP THRU 1050-EXIT
064200         UNTIL QUOTE-EOF.
064300     PERFORM 1900-WRITE-MARKET-TOTALS THRU 1900-EXIT.
064400 1000-EXIT.
064500     EXIT.
064600*    PAGE-EJECT LOGIC IS NOT CARRIED BY THIS SHOP'S PRINT SPOOL -
064700*    RPT-H1-PAGE-NO IS CARRIED ON THE HEADING LINE ONLY SO THE
064800*    OPERATOR CAN MATCH A PRINTED PAGE BACK TO THE RUN LOG
064900 1005-WRITE-REPORT-HEADER.
065000     MOVE SPACES TO RPT-PRINT-LINE.
065100     MOVE WS-PAGE-NO TO RPT-H1-PAGE-NO.
065200*    HEADING 1 AND HEADING 2 ARE WRITTEN AS TWO SEPARATE RECORDS,
065300*    NOT ONE - THIS SHOP'S PRINT SPOOL EXPECTS ONE LINE PER WRITE
065400     WRITE RPT-PRINT-LINE FROM RPT-HEADING-1.
065500     MOVE SPACES TO RPT-PRINT-LINE.
065600     WRITE RPT-PRINT-LINE FROM RPT-HEADING-2.
065700 1005-EXIT.
065800     EXIT.
065900*    STANDARD AT-END SWITCH READ - QUOTE-EOF DRIVES THE
066000*    1050-MARKET-LOOP UNTIL BELOW
066100 1010-READ-QUOTE.
066200*    A LINE SEQUENTIAL READ HAS NO KEY - RECORDS ARE CONSUMED IN
066300*    THE ORDER THE FEED WROTE THEM, WHICH THIS RUN TRUSTS
066400     READ QUOTE-FILE
066500         AT END
066600             MOVE "Y" TO WS-QUOTE-EOF-SW
066700             GO TO 1010-EXIT.
066800 1010-EXIT.
066900     EXIT.
067000*    03/19/94 LKW MD-0064 - LOOP BODY UNCHANGED SINCE MD-0040,    MD0064
067100*    RENUMBERED WHEN THE POSITION PASS WAS ADDED BELOW IT         MD0064
067200*    ONE PASS OF THIS LOOP PROCESSES ONE SYMBOL END TO END -
067300*    HISTORY TABLE BUILD, QUOTE DERIVATION, INDICATOR ENGINE,
067400*    SENTIMENT SCORE, TREND SCORE, THEN THE MKTOUT RECORD AND
067500*    REPORT DETAIL LINE ARE WRITTEN TOGETHER SO THE TWO OUTPUTS
067600*    NEVER DRIFT OUT OF STEP WITH EACH OTHER
067700 1050-MARKET-LOOP.
067800*    THE SYMBOL COUNT IS INCREMENTED FOR EVERY QUOTE ROW READ,
067900*    WHETHER OR NOT THE ROW HAS ANY HISTORY BEHIND IT
068000     ADD 1 TO WS-SYM-COUNT.
068100     PERFORM 1100-BUILD-HISTORY-TABLE THRU 1100-EXIT.
068200     PERFORM 1200-DERIVE-QUOTE THRU 1200-EXIT.
068300     PERFORM 1300-COMPUTE-INDICATORS THRU 1300-EXIT.
068400     PERFORM 1400-COMPUTE-SENTIMENT THRU 1400-EXIT.
068500     PERFORM 1450-COMPUTE-TREND THRU 1450-EXIT.
068600     PERFORM 1500-WRITE-MARKET-DETAIL THRU 1500-EXIT.
068700     PERFORM 1010-READ-QUOTE THRU 1010-EXIT.
068800 1050-EXIT.
068900     EXIT.
069000*    LOADS UP TO 100 PRICE ROWS FOR THE CURRENT SYMBOL INTO
069100*    WS-HIST-ENTRY SO THE INDICATOR ENGINE BELOW CAN ADDRESS ANY
069200*    ROW BY SUBSCRIPT INSTEAD OF RE-READING THE HISTORY FILE
069300 1100-BUILD-HISTORY-TABLE.
069400*    09/22/89 RTC MD-0014 - HISTORY ROWS FOLLOW THE QUOTE ROW,    MD0014
069500*    QT-HIST-CNT AT A TIME, OLDEST PRICE FIRST                    MD0014
069600*    WS-HIST-COUNT IS RESET FOR EVERY SYMBOL, NOT JUST ONCE PER
069700*    RUN, SINCE THE TABLE ITSELF IS REBUILT FROM SCRATCH EACH TIME
069800     MOVE ZERO TO WS-HIST-COUNT.
069900*    A ZERO HISTORY COUNT MEANS THE FEED HAD NO PRICE HISTORY
070000*    FOR THIS SYMBOL - THE INDICATOR ENGINE FALLS BACK TO ITS
070100*    INSUFFICIENT-HISTORY BRANCH (SEE 1300-COMPUTE-INDICATORS)
070200     IF QT-HIST-CNT = ZERO
070300         GO TO 1100-EXIT.
070400     PERFORM 1110-READ-HISTORY-ROW THRU 1110-EXIT
070500         VARYING WS-HIST-SUB FROM 1 BY 1
070600         UNTIL WS-HIST-SUB > QT-HIST-CNT.
070700 1100-EXIT.
070800     EXIT.
070900*    ONE HISTORY ROW PER CALL - WS-HIST-IDX TRACKS WHERE IT
071000*    LANDS IN THE TABLE, OLDEST PRICE AT SUBSCRIPT 1
071100 1110-READ-HISTORY-ROW.
071200*    HISTORY ROWS ARE NOT KEYED TO A SYMBOL ON THE RECORD ITSELF -
071300*    THE COUNT ON THE QUOTE ROW (QT-HIST-CNT) IS THE ONLY THING
071400*    THAT TELLS THIS PARAGRAPH WHERE ONE SYMBOL'S ROWS END
071500     READ HISTORY-FILE
071600         AT END
071700             GO TO 1110-EXIT.
071800     ADD 1 TO WS-HIST-COUNT.
071900     SET WS-HIST-IDX TO WS-HIST-COUNT.
072000     MOVE HS-PRICE TO WS-HIST-PRICE (WS-HIST-IDX).
072100 1110-EXIT.
072200     EXIT.
072300*
072400*    QUOTE DERIVATION - SPEC "QUOTE DERIVATION" RULE
072500*
072600*    QUOTE-DERIVATION RULE - THE FEED SUPPLIES ONLY A BASE PRICE
072700*    AND A CHANGE AMOUNT; EVERYTHING ELSE ON THE MARKET SECTION
072800*    IS DERIVED FROM THOSE TWO FIELDS BELOW
072900 1200-DERIVE-QUOTE.
073000     MOVE QT-BASE-PRICE TO WS-Q-LAST.
073100*    WS-Q-CHANGE-ABS CARRIES THE UNSIGNED MAGNITUDE OF THE
073200*    CHANGE - USED BELOW TO WIDEN THE HIGH/LOW BAND AROUND THE
073300*    BASE PRICE REGARDLESS OF WHICH DIRECTION THE MARKET MOVED
073400     IF QT-CHANGE < ZERO
073500         COMPUTE WS-Q-CHANGE-ABS ROUNDED = QT-CHANGE * -1
073600     ELSE
073700         COMPUTE WS-Q-CHANGE-ABS ROUNDED = QT-CHANGE
073800     END-IF.
073900*    BID IS QUOTED 5 BASIS POINTS BELOW THE BASE PRICE
074000     COMPUTE WS-Q-BID ROUNDED =
074100         QT-BASE-PRICE * 0.9995.
074200*    ASK IS QUOTED 5 BASIS POINTS ABOVE THE BASE PRICE, GIVING
074300*    A 10 BASIS POINT BID/ASK SPREAD
074400     COMPUTE WS-Q-ASK ROUNDED =
074500         QT-BASE-PRICE * 1.0005.
074600*    HIGH/LOW ARE NOT FED BY THE SOURCE - THEY ARE MODELED AS
074700*    THE BASE PRICE WIDENED BY 1.5 TIMES THE ABSOLUTE CHANGE, ON
074800*    EACH SIDE
074900     COMPUTE WS-Q-HIGH ROUNDED =
075000         QT-BASE-PRICE + (WS-Q-CHANGE-ABS * 1.5).
075100     COMPUTE WS-Q-LOW ROUNDED =
075200         QT-BASE-PRICE - (WS-Q-CHANGE-ABS * 1.5).
075300*    OPEN IS BACKED OUT OF THE BASE PRICE BY REMOVING TODAY'S
075400*    SIGNED CHANGE - A POSITIVE CHANGE MEANS THE SYMBOL OPENED
075500*    LOWER THAN ITS CURRENT (BASE) PRICE
075600     COMPUTE WS-Q-OPEN ROUNDED =
075700         QT-BASE-PRICE - QT-CHANGE.
075800*    GUARD AGAINST DIVIDE-BY-ZERO ON A ZERO-PRICED FEED ROW -
075900*    SHOULD NOT OCCUR ON A CLEAN FEED BUT THE EDIT COSTS NOTHING
076000     IF QT-BASE-PRICE = ZERO
076100         MOVE ZERO TO WS-Q-CHG-PCT
076200     ELSE
076300         COMPUTE WS-Q-CHG-PCT ROUNDED =
076400             (QT-CHANGE / QT-BASE-PRICE) * 100
076500     END-IF.
076600 1200-EXIT.
076700     EXIT.
076800*
076900*    TECHNICAL INDICATOR ENGINE - SPEC "TECHNICAL INDICATORS"
077000*    RULE.  BELOW 20 HISTORY ROWS THE FEED IS TREATED AS
077100*    INSUFFICIENT AND ONLY SMA-20 (OVER WHATEVER ROWS EXIST) IS
077200*    COMPUTED - SEE MD-0034 ON THE HSP.TIP02 CATALOG ENTRY.
077300*
077400 1300-COMPUTE-INDICATORS.
077500*    CLEAR THE PRIOR SYMBOL'S RESULTS BEFORE COMPUTING THIS
077600*    SYMBOL'S INDICATORS - AN EARLY GO TO BELOW (INSUFFICIENT
077700*    HISTORY) LEAVES SOME OF THESE AT ZERO ON PURPOSE
077800     MOVE ZERO TO WS-R-RSI WS-R-SMA-20 WS-R-SMA-50
077900                  WS-R-EMA-12 WS-R-EMA-26
078000                  WS-R-MACD WS-R-MACD-SIG.
078100*    FEWER THAN 20 PRICE ROWS ON FILE - RSI IS FORCED TO THE
078200*    NEUTRAL MIDPOINT AND ONLY THE SMA IS ATTEMPTED (OVER
078300*    WHATEVER ROWS EXIST); EMA/MACD ARE LEFT AT ZERO BECAUSE THE
078400*    SMOOTHING SERIES NEEDS A LONGER RUN-UP TO BE MEANINGFUL
078500     IF WS-HIST-COUNT < 20
078600         MOVE 50.00 TO WS-R-RSI
078700         IF WS-HIST-COUNT = ZERO
078800             MOVE ZERO TO WS-R-SMA-20
078900         ELSE
079000             PERFORM 1320-COMPUTE-SMA THRU 1320-EXIT
079100         END-IF
079200         GO TO 1300-EXIT.
079300*    20 OR MORE ROWS ON FILE - RUN THE FULL INDICATOR SUITE
079400     PERFORM 1310-COMPUTE-RSI THRU 1310-EXIT.
079500     PERFORM 1320-COMPUTE-SMA THRU 1320-EXIT.
079600     PERFORM 1330-COMPUTE-EMA-MACD THRU 1330-EXIT.
079700 1300-EXIT.
079800     EXIT.
079900 1310-COMPUTE-RSI.
080000*    SIMPLE (NOT WILDER-SMOOTHED) 14-PERIOD ROLLING MEAN OF THE
080100*    LAST 14 DELTAS, I.E. DELTAS I = N-13 THRU N
080200*    ACCUMULATE THE UP-MOVE AND DOWN-MOVE TOTALS ACROSS THE
080300*    WINDOW BEFORE AVERAGING - THIS SHOP DOES NOT WILDER-SMOOTH
080400*    ACROSS THE WHOLE HISTORY, ONLY THE LAST 14 DELTAS COUNT
080500     MOVE ZERO TO WS-GAIN-SUM WS-LOSS-SUM.
080600*    WS-WINDOW-START CAN GO BELOW 1 ONLY WHEN WS-HIST-COUNT < 14,
080700*    WHICH CANNOT HAPPEN HERE SINCE 1300 ALREADY ROUTED ANY ROW
080800*    COUNT UNDER 20 TO THE INSUFFICIENT-HISTORY BRANCH ABOVE
080900     COMPUTE WS-WINDOW-START = WS-HIST-COUNT - 13.
081000     PERFORM 1312-ACCUM-GAIN-LOSS THRU 1312-EXIT
081100         VARYING WS-HIST-SUB FROM WS-WINDOW-START BY 1
081200         UNTIL WS-HIST-SUB > WS-HIST-COUNT.
081300     COMPUTE WS-AVG-GAIN ROUNDED = WS-GAIN-SUM / 14.
081400     COMPUTE WS-AVG-LOSS ROUNDED = WS-LOSS-SUM / 14.
081500*    A ZERO AVERAGE LOSS MAKES THE GAIN/LOSS RATIO UNDEFINED -
081600*    THE SOURCE FEED'S OWN RSI ROUTINE TREATS AN ALL-UP WINDOW
081700*    AS MAXIMUM STRENGTH (RSI 100) AND A FLAT (NO MOVEMENT AT
081800*    ALL) WINDOW AS NEUTRAL (RSI 50) - MATCHED HERE SO THE MKTOUT
081900*    FIGURES TIE OUT TO THE UPSTREAM FEED'S OWN REPORT
082000     IF WS-AVG-LOSS = ZERO
082100         IF WS-AVG-GAIN = ZERO
082200             MOVE 50.00 TO WS-R-RSI
082300         ELSE
082400             MOVE 100.00 TO WS-R-RSI
082500         END-IF
082600     ELSE
082700*    NORMAL CASE - RS = AVERAGE GAIN OVER AVERAGE LOSS, THEN
082800*    RSI = 100 - (100 / (1 + RS)), THE STANDARD RSI TRANSFORM
082900         COMPUTE WS-RS-RATIO ROUNDED =
083000             WS-AVG-GAIN / WS-AVG-LOSS
083100         COMPUTE WS-R-RSI ROUNDED =
083200             100 - (100 / (1 + WS-RS-RATIO))
083300     END-IF.
083400 1310-EXIT.
083500     EXIT.
083600*    ONE DELTA (TODAY'S PRICE LESS YESTERDAY'S) PER CALL -
083700*    POSITIVE DELTAS ACCUMULATE AS GAIN, NEGATIVE DELTAS
083800*    ACCUMULATE (UNSIGNED) AS LOSS; A ZERO DELTA ADDS TO NEITHER
083900 1312-ACCUM-GAIN-LOSS.
084000     COMPUTE WS-DELTA =
084100         WS-HIST-PRICE (WS-HIST-SUB) -
084200         WS-HIST-PRICE (WS-HIST-SUB - 1).
084300     IF WS-DELTA > ZERO
084400         ADD WS-DELTA TO WS-GAIN-SUM
084500     ELSE
084600         IF WS-DELTA < ZERO
084700             COMPUTE WS-LOSS-SUM = WS-LOSS-SUM - WS-DELTA
084800         END-IF
084900     END-IF.
085000 1312-EXIT.
085100     EXIT.
085200*    SMA-20 ALWAYS RUNS; SMA-50 ONLY RUNS WHEN 20+ ROWS ARE ON
085300*    FILE SINCE THAT IS THE ONLY CALLER (1300 ROUTES THE < 20
085400*    CASE STRAIGHT HERE WITHOUT FALLING THROUGH TO SMA-50)
085500 1320-COMPUTE-SMA.
085600*    SMA-20 OVER THE LAST 20 ROWS (OR ALL ROWS WHEN FEWER THAN
085700*    20 EXIST); SMA-50 OVER THE LAST MIN(50,N) ROWS
085800*    WS-SMA-SUM ACCUMULATES ACROSS BOTH THE SMA-20 AND SMA-50
085900*    WINDOWS BELOW - RESET BETWEEN THE TWO SINCE THEY DO NOT SHARE
086000*    A RUNNING TOTAL
086100     MOVE ZERO TO WS-SMA-SUM.
086200     IF WS-HIST-COUNT < 20
086300         MOVE WS-HIST-COUNT TO WS-SMA-DIVISOR
086400         COMPUTE WS-WINDOW-START = 1
086500     ELSE
086600         MOVE 20 TO WS-SMA-DIVISOR
086700         COMPUTE WS-WINDOW-START = WS-HIST-COUNT - 19
086800     END-IF.
086900     PERFORM 1322-ACCUM-SMA THRU 1322-EXIT
087000         VARYING WS-HIST-SUB FROM WS-WINDOW-START BY 1
087100         UNTIL WS-HIST-SUB > WS-HIST-COUNT.
087200     COMPUTE WS-R-SMA-20 ROUNDED =
087300         WS-SMA-SUM / WS-SMA-DIVISOR.
087400*    FEWER THAN 20 ROWS - SMA-50 IS LEFT AT THE ZERO 1300-COMPUTE-
087500*    INDICATORS ALREADY MOVED IN, PER THE SPEC'S N<20 RULE; ONLY
087600*    SMA-20 IS MEANINGFUL WITH THIS FEW ROWS ON FILE
087700     IF WS-HIST-COUNT < 20
087800         GO TO 1320-EXIT.
087900     MOVE ZERO TO WS-SMA-SUM.
088000*    SMA-50 WINDOW IS MIN(50, ROWS-ON-FILE) PER THE SPEC -
088100*    NARROWER THAN 50 ROWS UNTIL THE HISTORY BUILDS UP TO IT
088200     IF WS-HIST-COUNT < 50
088300         MOVE WS-HIST-COUNT TO WS-SMA-DIVISOR
088400         COMPUTE WS-WINDOW-START = 1
088500     ELSE
088600         MOVE 50 TO WS-SMA-DIVISOR
088700         COMPUTE WS-WINDOW-START = WS-HIST-COUNT - 49
088800     END-IF.
088900     PERFORM 1322-ACCUM-SMA THRU 1322-EXIT
089000         VARYING WS-HIST-SUB FROM WS-WINDOW-START BY 1
089100         UNTIL WS-HIST-SUB > WS-HIST-COUNT.
089200     COMPUTE WS-R-SMA-50 ROUNDED =
089300         WS-SMA-SUM / WS-SMA-DIVISOR.
089400 1320-EXIT.
089500     EXIT.
089600*    RUNNING TOTAL OVER THE WINDOW - DIVIDED BY WS-SMA-DIVISOR
089700*    BACK IN THE CALLING PARAGRAPH ONCE THE LOOP COMPLETES
089800 1322-ACCUM-SMA.
089900     ADD WS-HIST-PRICE (WS-HIST-SUB) TO WS-SMA-SUM.
090000 1322-EXIT.
090100     EXIT.
090200 1330-COMPUTE-EMA-MACD.
090300*    ALPHA = 2 / (SPAN + 1); SEED EMA = PRICE(1); MACD(I) =
090400*    EMA12(I) - EMA26(I); SIGNAL = EMA(9) OF THE MACD SERIES,
090500*    SEEDED WITH MACD(1)
090600*    STANDARD EMA SMOOTHING CONSTANT ALPHA = 2 / (SPAN + 1) FOR
090700*    EACH OF THE THREE SPANS THIS SHOP TRACKS (12, 26, AND THE
090800*    9-PERIOD SIGNAL LINE OVER THE MACD SERIES ITSELF)
090900     COMPUTE WS-EMA-ALPHA-12 ROUNDED = 2 / 13.
091000     COMPUTE WS-EMA-ALPHA-26 ROUNDED = 2 / 27.
091100     COMPUTE WS-EMA-ALPHA-9  ROUNDED = 2 / 10.
091200*    BOTH EMA SERIES ARE SEEDED AT THE OLDEST PRICE ON FILE
091300*    RATHER THAN A PARTIAL SMA SEED - MATCHES THE UPSTREAM
091400*    FEED'S OWN EMA ROUTINE
091500*    BOTH EMA SERIES START FROM THE SAME OLDEST-PRICE SEED, SO
091600*    THE FIRST-DAY MACD IS ALWAYS EXACTLY ZERO BY CONSTRUCTION
091700     MOVE WS-HIST-PRICE (1) TO WS-EMA-12-CURR.
091800     MOVE WS-HIST-PRICE (1) TO WS-EMA-26-CURR.
091900     COMPUTE WS-MACD-SIG-CURR ROUNDED =
092000         WS-EMA-12-CURR - WS-EMA-26-CURR.
092100*    THE SIGNAL LINE IS SEEDED FROM THE FIRST MACD VALUE (WHICH
092200*    IS ITSELF EMA12(1) MINUS EMA26(1), I.E. ZERO SINCE BOTH
092300*    EMAS ARE SEEDED AT THE SAME PRICE) SO THE FIRST MACD AND
092400*    SIGNAL FIGURES START IDENTICAL AND DIVERGE AS THE WINDOW
092500*    ROLLS FORWARD
092600     MOVE WS-MACD-SIG-CURR TO WS-MACD-CURR.
092700     PERFORM 1332-ACCUM-EMA-MACD THRU 1332-EXIT
092800         VARYING WS-HIST-SUB FROM 2 BY 1
092900         UNTIL WS-HIST-SUB > WS-HIST-COUNT.
093000     COMPUTE WS-R-EMA-12 ROUNDED = WS-EMA-12-CURR.
093100     COMPUTE WS-R-EMA-26 ROUNDED = WS-EMA-26-CURR.
093200     COMPUTE WS-R-MACD ROUNDED = WS-MACD-CURR.
093300     COMPUTE WS-R-MACD-SIG ROUNDED = WS-MACD-SIG-CURR.
093400 1330-EXIT.
093500     EXIT.
093600*    ONE ROLL-FORWARD STEP PER CALL - EACH EMA MOVES TOWARD
093700*    TODAY'S PRICE BY ALPHA, MACD IS RECOMPUTED FROM THE TWO
093800*    UPDATED EMAS, AND THE SIGNAL LINE THEN SMOOTHS THE UPDATED
093900*    MACD THE SAME WAY
094000 1332-ACCUM-EMA-MACD.
094100     COMPUTE WS-EMA-12-CURR ROUNDED =
094200         (WS-EMA-ALPHA-12 * WS-HIST-PRICE (WS-HIST-SUB)) +
094300         ((1 - WS-EMA-ALPHA-12) * WS-EMA-12-CURR).
094400     COMPUTE WS-EMA-26-CURR ROUNDED =
094500         (WS-EMA-ALPHA-26 * WS-HIST-PRICE (WS-HIST-SUB)) +
094600         ((1 - WS-EMA-ALPHA-26) * WS-EMA-26-CURR).
094700     COMPUTE WS-MACD-CURR ROUNDED =
094800         WS-EMA-12-CURR - WS-EMA-26-CURR.
094900     COMPUTE WS-MACD-SIG-CURR ROUNDED =
095000         (WS-EMA-ALPHA-9 * WS-MACD-CURR) +
095100         ((1 - WS-EMA-ALPHA-9) * WS-MACD-SIG-CURR).
095200 1332-EXIT.
095300     EXIT.
095400*
095500*    SENTIMENT SCORER - SPEC "SENTIMENT" RULE
095600*
095700*    SENTIMENT RULE - SCORE IS CENTERED ON 50 AND MOVES 5 POINTS
095800*    FOR EVERY ONE PERCENT OF PRICE CHANGE; THE SIGNAL BUCKETS
095900*    BELOW ALSO FEED THE MARKET-SECTION BULLISH/BEARISH/NEUTRAL
096000*    TOTALS LINE (1900-WRITE-MARKET-TOTALS)
096100 1400-COMPUTE-SENTIMENT.
096200     COMPUTE WS-R-SENT-SCORE ROUNDED =
096300         50 + (WS-Q-CHG-PCT * 5).
096400*    A HALF-PERCENT MOVE EITHER WAY IS THE SIGNAL THRESHOLD -
096500*    ANYTHING TIGHTER THAN THAT IS CALLED NEUTRAL
096600     IF WS-Q-CHG-PCT > 0.50
096700         MOVE "BULLISH " TO WS-R-SENT-SIGNAL
096800         ADD 1 TO WS-BULL-COUNT
096900     ELSE
097000         IF WS-Q-CHG-PCT < -0.50
097100             MOVE "BEARISH " TO WS-R-SENT-SIGNAL
097200             ADD 1 TO WS-BEAR-COUNT
097300         ELSE
097400             MOVE "NEUTRAL " TO WS-R-SENT-SIGNAL
097500             ADD 1 TO WS-NEUT-COUNT
097600         END-IF
097700     END-IF.
097800 1400-EXIT.
097900     EXIT.
098000*
098100*    TREND ANALYZER - SPEC "TREND" RULE
098200*
098300*    TREND RULE - DIRECTION IS THE SIGN OF THE CHANGE PERCENT;
098400*    STRENGTH IS ITS MAGNITUDE SCALED BY 10 SO A SMALL PERCENT
098500*    MOVE STILL PRINTS AS A READABLE NUMBER ON THE REPORT
098600 1450-COMPUTE-TREND.
098700     IF WS-Q-CHG-PCT > ZERO
098800         MOVE "BULLISH " TO WS-R-TREND
098900     ELSE
099000         MOVE "BEARISH " TO WS-R-TREND
099100     END-IF.
099200*    STRENGTH IS ALWAYS CARRIED UNSIGNED - THE DIRECTION IS
099300*    ALREADY CAPTURED IN WS-R-TREND ABOVE
099400     IF WS-Q-CHG-PCT < ZERO
099500         COMPUTE WS-R-TREND-STRENGTH ROUNDED =
099600             (WS-Q-CHG-PCT * -1) * 10
099700     ELSE
099800         COMPUTE WS-R-TREND-STRENGTH ROUNDED =
099900             WS-Q-CHG-PCT * 10
100000     END-IF.
100100 1450-EXIT.
100200     EXIT.
100300 1500-WRITE-MARKET-DETAIL.
100400*    WRITES ONE MKTOUT RECORD (MO-DETAIL-1) AND ONE MARKET
100500*    SECTION DETAIL LINE ON THE REPORT
100600*    MD-0103 - MO-MKT-REC IS THE FULL 173-BYTE RECORD, NOT THE
100700*    NOMINAL 132-BYTE DESCRIPTOR CARRIED ON THE INTERFACE SPEC;
100800*    SEE MKT.TIP05 FOR THE FIELD-BY-FIELD CATALOG ENTRY
100900     MOVE SPACES TO MO-MKT-REC.
101000*    MAP THE DERIVED QUOTE FIELDS FROM 1200-DERIVE-QUOTE INTO THE
101100*    MKTOUT RECORD, FIELD BY FIELD, IN CATALOG ORDER
101200     MOVE QT-SYMBOL TO MO-SYMBOL.
101300     MOVE WS-Q-LAST TO MO-LAST.
101400     MOVE WS-Q-BID TO MO-BID.
101500     MOVE WS-Q-ASK TO MO-ASK.
101600     MOVE WS-Q-HIGH TO MO-HIGH.
101700     MOVE WS-Q-LOW TO MO-LOW.
101800     MOVE WS-Q-OPEN TO MO-OPEN.
101900     MOVE QT-CHANGE TO MO-CHANGE.
102000     MOVE WS-Q-CHG-PCT TO MO-CHG-PCT.
102100*    MAP THE INDICATOR-ENGINE RESULTS FROM 1300-COMPUTE-INDICATORS
102200     MOVE WS-R-RSI TO MO-RSI.
102300     MOVE WS-R-MACD TO MO-MACD.
102400     MOVE WS-R-MACD-SIG TO MO-MACD-SIG.
102500     MOVE WS-R-SMA-20 TO MO-SMA-20.
102600     MOVE WS-R-SMA-50 TO MO-SMA-50.
102700     MOVE WS-R-EMA-12 TO MO-EMA-12.
102800     MOVE WS-R-EMA-26 TO MO-EMA-26.
102900*    MAP THE SENTIMENT-SCORER RESULT FROM 1400-COMPUTE-SENTIMENT
103000     MOVE WS-R-SENT-SCORE TO MO-SENT-SCORE.
103100     MOVE WS-R-SENT-SIGNAL TO MO-SENT-SIGNAL.
103200*    MKTOUT RECORD IS WRITTEN BEFORE THE REPORT DETAIL LINE SO A
103300*    RESTART AFTER AN MKTOUT WRITE FAILURE NEVER LEAVES THE
103400*    REPORT AHEAD OF THE INTERFACE FILE
103500     WRITE MO-MKT-REC.
103600     MOVE SPACES TO RPT-PRINT-LINE.
103700*    THE MARKET DETAIL REPORT LINE CARRIES A SUBSET OF THE MKTOUT
103800*    FIELDS PLUS THE TREND RESULT, WHICH THE MKTOUT RECORD ITSELF
103900*    DOES NOT CARRY (TREND IS A REPORT-ONLY VIEW OF THE DATA)
104000     MOVE QT-SYMBOL TO RPT-MD-SYMBOL.
104100     MOVE WS-Q-LAST TO RPT-MD-LAST.
104200     MOVE QT-CHANGE TO RPT-MD-CHANGE.
104300     MOVE WS-Q-CHG-PCT TO RPT-MD-CHG-PCT.
104400     MOVE WS-R-RSI TO RPT-MD-RSI.
104500     MOVE WS-R-MACD TO RPT-MD-MACD.
104600     MOVE WS-R-SMA-20 TO RPT-MD-SMA-20.
104700     MOVE WS-R-SENT-SIGNAL TO RPT-MD-SENTIMENT.
104800     MOVE WS-R-TREND TO RPT-MD-TREND.
104900     MOVE WS-R-TREND-STRENGTH TO RPT-MD-STRENGTH.
105000     WRITE RPT-PRINT-LINE FROM RPT-MARKET-DETAIL.
105100 1500-EXIT.
105200     EXIT.
105300*    CLOSES OUT THE MARKET SECTION WITH THE RUN'S SYMBOL COUNT
105400*    AND THE BULLISH/BEARISH/NEUTRAL BREAKDOWN ACCUMULATED IN
105500*    1400-COMPUTE-SENTIMENT ABOVE
105600 1900-WRITE-MARKET-TOTALS.
105700     MOVE SPACES TO RPT-PRINT-LINE.
105800*    MAP THE RUN COUNTERS ACCUMULATED DURING THE MARKET LOOP
105900     MOVE WS-SYM-COUNT TO RPT-MT-SYMBOLS.
106000     MOVE WS-BULL-COUNT TO RPT-MT-BULLISH.
106100     MOVE WS-BEAR-COUNT TO RPT-MT-BEARISH.
106200     MOVE WS-NEUT-COUNT TO RPT-MT-NEUTRAL.
106300     WRITE RPT-PRINT-LINE FROM RPT-MARKET-TOTALS.
106400 1900-EXIT.
106500     EXIT.
106600*
106700*    POSITION P&L PASS  (MD-0064)
106800*
106900*    MD-0064 - VALUES EVERY OPEN POSITION AGAINST ITS CURRENT
107000*    PRICE AND ACCUMULATES WS-TOTAL-UPNL, WHICH THE EQUITY PASS
107100*    BELOW CARRIES FORWARD INTO THE ACCOUNT'S EQUITY BALANCE
107200 2000-POSITION-PASS.
107300*    ALL FOUR POSITION-PASS ACCUMULATORS RESET TOGETHER AT THE
107400*    TOP OF THE PASS, MIRRORING THE MARKET-PASS RESET ABOVE
107500     MOVE ZERO TO WS-POSN-COUNT WS-POSN-SKIP-COUNT
107600                  WS-TOTAL-COMMISSION WS-TOTAL-UPNL.
107700     PERFORM 2010-READ-POSITION THRU 2010-EXIT.
107800     PERFORM 2050-POSITION-LOOP THRU 2050-EXIT
107900         UNTIL POSITION-EOF.
108000     PERFORM 2900-WRITE-POSITION-TOTALS THRU 2900-EXIT.
108100 2000-EXIT.
108200     EXIT.
108300*    STANDARD AT-END SWITCH READ - POSITION-EOF DRIVES THE
108400*    2050-POSITION-LOOP UNTIL BELOW
108500 2010-READ-POSITION.
108600*    POSITIONS ARE PROCESSED ONE AT A TIME, INDEPENDENT OF THE
108700*    QUOTES/HISTORY PASS ABOVE - THE TWO PASSES SHARE NO SUBSCRIPT
108800*    OR TABLE
108900     READ POSITION-FILE
109000         AT END
109100             MOVE "Y" TO WS-POSITION-EOF-SW
109200             GO TO 2010-EXIT.
109300 2010-EXIT.
109400     EXIT.
109500*    ONE PASS PER POSITION ROW - VALIDATION DECIDES WHETHER THE
109600*    ROW IS PRICED AND PRINTED OR SIMPLY COUNTED AS SKIPPED
109700 2050-POSITION-LOOP.
109800     PERFORM 2100-VALIDATE-POSITION THRU 2100-EXIT.
109900     PERFORM 2010-READ-POSITION THRU 2010-EXIT.
110000 2050-EXIT.
110100     EXIT.
110200 2100-VALIDATE-POSITION.
110300*    03/19/94 LKW MD-0058 - PS-TYPE MUST BE "LONG " OR "SHORT"      MD0058
110400*    EXACTLY; ANYTHING ELSE IS SKIPPED AND COUNTED                  MD0058
110500*    ONLY A VALID LONG/SHORT ROW ADDS TO THE COMMISSION TOTAL
110600*    AND GETS A P&L AND A REPORT LINE - AN INVALID ROW IS
110700*    COUNTED BUT OTHERWISE IGNORED, NOT REJECTED TO A SUSPENSE
110800*    FILE, SINCE THIS RUN HAS NO SUCH FILE ON ITS INTERFACE LIST
110900     IF PS-TYPE-VALID
111000         ADD 1 TO WS-POSN-COUNT
111100         ADD PS-COMMISSION TO WS-TOTAL-COMMISSION
111200*    P&L IS COMPUTED, AND THE DETAIL LINE WRITTEN, ONLY FOR ROWS
111300*    THAT PASS PS-TYPE-VALID ABOVE
111400         PERFORM 2200-COMPUTE-PNL THRU 2200-EXIT
111500         PERFORM 2300-WRITE-POSITION-DETAIL THRU 2300-EXIT
111600     ELSE
111700         ADD 1 TO WS-POSN-SKIP-COUNT
111800     END-IF.
111900 2100-EXIT.
112000     EXIT.
112100*    UNREALIZED P&L RULE - A LONG POSITION GAINS WHEN THE
112200*    CURRENT PRICE RISES ABOVE ENTRY; A SHORT POSITION GAINS
112300*    WHEN THE CURRENT PRICE FALLS BELOW ENTRY, SO THE TWO
112400*    FORMULAS BELOW ARE MIRROR IMAGES OF EACH OTHER
112500 2200-COMPUTE-PNL.
112600     IF PS-TYPE-LONG
112700         COMPUTE WS-P-PNL ROUNDED =
112800             (PS-CURR-PRC - PS-ENTRY-PRC) * PS-QUANTITY
112900     ELSE
113000         COMPUTE WS-P-PNL ROUNDED =
113100             (PS-ENTRY-PRC - PS-CURR-PRC) * PS-QUANTITY
113200     END-IF.
113300*    RUNNING ACCOUNT-WIDE TOTAL CARRIED FORWARD TO 3000-EQUITY-
113400*    PASS - THIS RUN HAS ONE ACCOUNT ON FILE SO NO PER-ACCOUNT
113500*    BREAKOUT IS NEEDED HERE
113600     ADD WS-P-PNL TO WS-TOTAL-UPNL.
113700 2200-EXIT.
113800     EXIT.
113900*    ONE REPORT LINE PER VALID POSITION, CARRYING THE ENTRY AND
114000*    CURRENT PRICE SIDE BY SIDE WITH THE COMPUTED P&L
114100 2300-WRITE-POSITION-DETAIL.
114200     MOVE SPACES TO RPT-PRINT-LINE.
114300*    ONE REPORT LINE PER VALID POSITION - ENTRY/CURRENT PRICE AND
114400*    THE COMPUTED P&L SIT SIDE BY SIDE FOR THE OPERATOR'S REVIEW
114500*    ALL SEVEN FIELDS BELOW MOVE STRAIGHT FROM THE POSITION
114600*    INTERFACE RECORD OR FROM WS-P-PNL, IN THE SAME LEFT-TO-RIGHT
114700*    ORDER AS THE PRINT LINE
114800     MOVE PS-POSN-ID TO RPT-PD-POSN-ID.
114900     MOVE PS-SYMBOL TO RPT-PD-SYMBOL.
115000     MOVE PS-TYPE TO RPT-PD-TYPE.
115100     MOVE PS-QUANTITY TO RPT-PD-QUANTITY.
115200     MOVE PS-ENTRY-PRC TO RPT-PD-ENTRY.
115300     MOVE PS-CURR-PRC TO RPT-PD-CURRENT.
115400     MOVE WS-P-PNL TO RPT-PD-UPNL.
115500     WRITE RPT-PRINT-LINE FROM RPT-POSITION-DETAIL.
115600 2300-EXIT.
115700     EXIT.
115800*    CLOSES OUT THE POSITIONS SECTION WITH COUNTS OF VALID AND
115900*    SKIPPED ROWS PLUS THE COMMISSION AND UNREALIZED P&L TOTALS
116000 2900-WRITE-POSITION-TOTALS.
116100     MOVE SPACES TO RPT-PRINT-LINE.
116200*    MAP THE RUN COUNTERS ACCUMULATED DURING THE POSITION LOOP
116300     MOVE WS-POSN-COUNT TO RPT-PT-POSITIONS.
116400     MOVE WS-POSN-SKIP-COUNT TO RPT-PT-SKIPPED.
116500     MOVE WS-TOTAL-COMMISSION TO RPT-PT-COMMISSION.
116600     MOVE WS-TOTAL-UPNL TO RPT-PT-UPNL.
116700     WRITE RPT-PRINT-LINE FROM RPT-POSITION-TOTALS.
116800 2900-EXIT.
116900     EXIT.
117000*
117100*    EQUITY / MARGIN PASS  (MD-0065)
117200*
117300*    MD-0065 - SINGLE-ACCOUNT PASS; ROLLS THE POSITION PASS'S
117400*    UNREALIZED P&L INTO THE ACCOUNT'S CASH BALANCE TO PRODUCE
117500*    EQUITY, THEN DERIVES MARGIN USED/AVAILABLE AND MARGIN LEVEL
117600 3000-EQUITY-PASS.
117700*    THE ACCOUNT INTERFACE CARRIES A SINGLE ENTRY FOR THE RUN -
117800*    AN EMPTY FILE SIMPLY SKIPS THE EQUITY SECTION ENTIRELY
117900     READ ACCOUNT-FILE
118000         AT END
118100             GO TO 3000-EXIT.
118200     SET WS-ACCOUNT-FOUND TO TRUE.
118300*    EQUITY = CASH BALANCE PLUS THE UNREALIZED P&L CARRIED
118400*    FORWARD FROM THE POSITION PASS
118500*    A NEGATIVE WS-TOTAL-UPNL (NET LOSING POSITIONS) CAN DRIVE
118600*    EQUITY BELOW THE ACCOUNT'S RAW CASH BALANCE
118700     COMPUTE WS-EQUITY-BAL ROUNDED =
118800         AC-CASH-BAL + WS-TOTAL-UPNL.
118900*    MARGIN USED IS THE CASH BALANCE TIMES THE ACCOUNT'S OWN
119000*    MARGIN RATE FROM THE ACCOUNT INTERFACE RECORD
119100     COMPUTE WS-MARGIN-USED ROUNDED =
119200         AC-CASH-BAL * AC-MARGIN-RATE.
119300*    AVAILABLE MARGIN IS THE COMPLEMENT OF MARGIN USED - THE
119400*    PORTION OF CASH NOT COMMITTED AS MARGIN
119500     COMPUTE WS-AVAIL-MARGIN ROUNDED =
119600         AC-CASH-BAL * (1 - AC-MARGIN-RATE).
119700*    GUARD AGAINST DIVIDE-BY-ZERO WHEN THE ACCOUNT CARRIES A
119800*    ZERO MARGIN RATE - MARGIN LEVEL IS MEANINGLESS WITH NOTHING
119900*    ON MARGIN, SO IT IS REPORTED AS ZERO RATHER THAN COMPUTED
120000     IF WS-MARGIN-USED = ZERO
120100         MOVE ZERO TO WS-MARGIN-LEVEL
120200     ELSE
120300         COMPUTE WS-MARGIN-LEVEL ROUNDED =
120400             (WS-EQUITY-BAL / WS-MARGIN-USED) * 100
120500     END-IF.
120600     PERFORM 3900-WRITE-EQUITY-SECTION THRU 3900-EXIT.
120700 3000-EXIT.
120800     EXIT.
120900*    TWO REPORT LINES CLOSE OUT THE RUN - CASH/EQUITY/MARGIN
121000*    USED ON THE FIRST LINE, AVAILABLE MARGIN/UPNL/MARGIN LEVEL
121100*    PERCENT ON THE SECOND
121200 3900-WRITE-EQUITY-SECTION.
121300     MOVE SPACES TO RPT-PRINT-LINE.
121400*    FIRST OF THE TWO EQUITY LINES - CASH/EQUITY/MARGIN USED
121500     MOVE AC-ACCOUNT-ID TO RPT-EL-ACCOUNT-ID.
121600     MOVE AC-CASH-BAL TO RPT-EL-CASH-BAL.
121700     MOVE WS-EQUITY-BAL TO RPT-EL-EQUITY-BAL.
121800     MOVE WS-MARGIN-USED TO RPT-EL-MARGIN-USED.
121900     WRITE RPT-PRINT-LINE FROM RPT-EQUITY-LINE.
122000     MOVE SPACES TO RPT-PRINT-LINE.
122100*    SECOND OF THE TWO EQUITY LINES - AVAILABLE MARGIN/UPNL/
122200*    MARGIN LEVEL PERCENT
122300     MOVE WS-AVAIL-MARGIN TO RPT-EL2-AVAIL-MARGIN.
122400     MOVE WS-TOTAL-UPNL TO RPT-EL2-UPNL.
122500     MOVE WS-MARGIN-LEVEL TO RPT-EL2-MARGIN-LEVEL.
122600     WRITE RPT-PRINT-LINE FROM RPT-EQUITY-LINE-2.
122700 3900-EXIT.
122800     EXIT.
